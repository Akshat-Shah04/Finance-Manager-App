000100*
000110* Select Clause For Expense Ledger File - shared by FM010/20/30/40.
000120*
000130* 30/01/26 tbw - Created.
000140*
000150     SELECT EXPENSE-FILE ASSIGN TO "EXPFILE"
000160         ORGANIZATION IS SEQUENTIAL
000170         FILE STATUS IS FM-EXP-STATUS.
000180*
