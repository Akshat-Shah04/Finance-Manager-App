000100*******************************************
000110*                                          *
000120*  Record Definition For Fm Selection /   *
000130*     Run-Control Param File              *
000140*     Uses RRN = 1                        *
000150*                                          *
000160*  One record read at Start-Of-Run by     *
000170*  FM000 to decide which step to chain to *
000180*  and to carry that step's criteria -    *
000190*  the filter/sort/date-range/search      *
000200*  text, and the Budget-Alert month.      *
000210*******************************************
000220*  File size 256 bytes padded by filler.
000230*
000240* 30/01/26 tbw - Created.
000250* 06/02/26 tbw - 1.0.01 Added Sel-Search-Text, forgot it first pass.
000260* 11/02/26 tbw - 1.0.02 Added Sel-Alert-Year/Month for FM050.
000265* 09/03/26 tbw - 1.0.03 Added condition-names on Sel-Run-Step, the
000266*                three Used flags and Sel-Sort-Order - nothing on this
000267*                record had an 88 coded on it, every test against
000268*                these fields was a literal compare.
000270*
000280 01  FM-SELECTION-RECORD.
000290     03  SEL-RUN-STEP              PIC X(5).
000291         88  SEL-STEP-IS-LOAD          VALUE "LOAD".
000292         88  SEL-STEP-IS-FILTER        VALUE "FILT".
000293         88  SEL-STEP-IS-ANALYSIS      VALUE "ANAL".
000294         88  SEL-STEP-IS-DELETE        VALUE "DEL ".
000295         88  SEL-STEP-IS-BUDGET        VALUE "BUDG".
000300*                                     LOAD, FILT, ANAL, DEL , BUDG
000310     03  SEL-BUREAU-NAME           PIC X(40).
000320*                                     VALUE "DUNMORE FINANCIAL SERVICES BUREAU"
000330     03  SEL-USER-ID               PIC 9(6)      COMP.
000340     03  SEL-START-DATE            PIC 9(8).
000350     03  SEL-END-DATE              PIC 9(8).
000360     03  SEL-DATE-RANGE-USED       PIC X.
000361         88  SEL-DATE-RANGE-IS-USED    VALUE "Y".
000370*                                     Y if Sel-Start/End-Date both set.
000380     03  SEL-CODE-FILTER           PIC X(13).
000390     03  SEL-CODE-FILTER-USED      PIC X.
000391         88  SEL-CODE-FILTER-IS-USED   VALUE "Y".
000400     03  SEL-SEARCH-TEXT           PIC X(30).
000410     03  SEL-SEARCH-TEXT-USED      PIC X.
000411         88  SEL-SEARCH-TEXT-IS-USED   VALUE "Y".
000420     03  SEL-SORT-FIELD            PIC X(6).
000430*                                     DATE or AMOUNT, default DATE.
000440     03  SEL-SORT-ORDER            PIC X(4).
000441         88  SEL-SORT-DESC             VALUE "DESC".
000442         88  SEL-SORT-ASC              VALUE "ASC".
000450*                                     DESC or ASC,  default DESC.
000460     03  SEL-DELETE-ID             PIC 9(8)      COMP.
000470     03  SEL-ALERT-YEAR            PIC 9(4).
000480     03  SEL-ALERT-MONTH           PIC 9(2).
000490     03  FILLER                    PIC X(131).
000500*
