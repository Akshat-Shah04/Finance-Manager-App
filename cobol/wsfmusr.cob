000100*******************************************
000110*                                          *
000120*  Record Definition For User Master      *
000130*           File                          *
000140*     Uses User-Id as key, held in        *
000150*     User-Id sequence (line sequential)  *
000160*******************************************
000170*  File size 80 bytes (57 used, 23 filler).
000180*
000190* 14/03/87 jrp - Created.
000200* 19/11/98 klm - Y2K: no date fields on this record, no change needed.
000210* 30/01/26 tbw - 1.0.00 Rebuilt from old wspyemp.cob shape, slimmed
000220*                down - this ledger suite carries no address/bank
000230*                detail, just the login identity the ledgers hang off.
000235* 05/03/26 tbw - 1.0.01 User-Id was coded Comp - shrank the record
000236*                below the 80 bytes this header promises and risked a
000237*                binary byte landing where Line Sequential expects a
000238*                line terminator.  Back to plain Display digits, same
000239*                as every other key on this file.
000241* 09/03/26 tbw - 1.0.02 Added 88 User-Is-Active/User-Is-Inactive on
000242*                User-Active - no condition-name had been coded on it.
000243*
000250 01  FM-USER-RECORD.
000260     03  USER-ID               PIC 9(6).
000270     03  USER-NAME             PIC X(20).
000280     03  USER-EMAIL            PIC X(30).
000290     03  USER-ACTIVE           PIC X(1).
000291         88  USER-IS-ACTIVE            VALUE "Y".
000292         88  USER-IS-INACTIVE          VALUE "N".
000300     03  FILLER                PIC X(23).
000310*
