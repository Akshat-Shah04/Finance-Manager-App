000100****************************************************************
000110*                                                               *
000120*                    Ledger    Budget Alert Pass                *
000130*   Compares one user's month expenses against month income     *
000140*                                                               *
000150****************************************************************
000160*
000170 IDENTIFICATION          DIVISION.
000180*===============================
000190*
000200*
000210     PROGRAM-ID.         FM050.
000220*
000230     AUTHOR.             T B WRAY.
000240*                         FOR DUNMORE FINANCIAL SERVICES BUREAU.
000250*
000260     INSTALLATION.       DUNMORE FINANCIAL SERVICES BUREAU,
000270                          EXPENSE/INCOME LEDGER SUITE.
000280*
000290     DATE-WRITTEN.       12/06/1989.
000300*
000310     DATE-COMPILED.
000320*
000330     SECURITY.           COPYRIGHT (C) 1987-2026, DUNMORE FINANCIAL
000340                          SERVICES BUREAU.  FOR BUREAU USE ONLY -
000350                          NOT FOR RESALE OR EXTERNAL DISTRIBUTION.
000360*
000370*    REMARKS.            BUDGET-ALERT PASS.  SUMS ONE USER'S ACTIVE
000380*                         EXPENSES AND ACTIVE INCOME FOR ONE TARGET
000390*                         YEAR/MONTH.  RAISES AN ALERT IF EXPENSES
000400*                         HAVE REACHED OR PASSED INCOME FOR THE
000410*                         MONTH, OTHERWISE REPORTS WHAT IS LEFT.
000420*
000430*    VERSION.            SEE PROG-NAME IN WS.
000440*
000450*    CALLED MODULES.     NONE.
000460*
000470*    ERROR MESSAGES USED. FM051, FM052.
000480*
000490* CHANGES:
000491* 12/06/89 jrp -        Created as the Vacation balance check in
000492*                        Vacprint - one file read, accrued days
000493*                        compared against days taken, over-booked
000494*                        staff flagged on the printed listing.
000495* 30/07/94 jrp -        Added the part-time pro-rata divide, full-
000496*                        time accrual rate was being applied to
000497*                        part-time staff records by mistake.
000498* 19/11/98 klm - Y2K.   No date fields carried on this pass, no
000499*                        change needed, noted here for the audit
000500*                        trail same as every other suite module.
000501* 08/05/07 klm -        Alert line widened, "EXCEEDED VACATION
000502*                        ENTITLEMENT" text was truncating on the
000503*                        86-column printer form.
000504* 16/04/24 tbw -        Copyright notice update superseding all
000505*                        previous notices.
000506* 03/02/26 tbw - 1.0.00 Renamed/rebuilt for the new ledger suite - no
000507*                        direct equivalent in the old Payroll suite,
000508*                        nearest thing in spirit was the Vacation
000509*                        balance check above, but that one read one
000510*                        file, this reads two and nets them.
000511* 09/03/26 tbw - 1.0.01 Added 88s on every status/switch byte in
000512*                        Fm050-Status/Fm050-Switches, and used
000513*                        Exp-Is-Active/Inc-Is-Active in the two scan
000514*                        paragraphs in place of the literal "N" test.
000515*
000550****************************************************************
000560*
000570 ENVIRONMENT             DIVISION.
000580*===============================
000590*
000600 COPY "envdiv.cob".
000610 INPUT-OUTPUT            SECTION.
000620 FILE-CONTROL.
000630 COPY "selfmexp.cob".
000640 COPY "selfminc.cob".
000650*
000660 DATA                    DIVISION.
000670*===============================
000680 FILE SECTION.
000690*-------------------------------
000700*
000710 COPY "fdfmexp.cob".
000720 COPY "fdfminc.cob".
000730*
000740 WORKING-STORAGE SECTION.
000750*-------------------------------
000760*
000770 77  PROG-NAME               PIC X(15) VALUE "FM050 (1.0.01)".
000780*
000790 01  FM050-STATUS.
000800     03  FM-EXP-STATUS        PIC XX  VALUE "00".
000801         88  FM-EXP-OK             VALUE "00".
000810     03  FM-INC-STATUS        PIC XX  VALUE "00".
000811         88  FM-INC-OK             VALUE "00".
000820     03  FILLER                PIC X(4).
000830*
000840 01  FM050-STATUS-NUM  REDEFINES FM050-STATUS.
000850     03  FM-EXP-STATUS-N      PIC 9(4).
000860     03  FM-INC-STATUS-N      PIC 9(4).
000870*
000880 01  FM050-SWITCHES.
000890     03  WS-EXP-EOF           PIC X  VALUE "N".
000891         88  WS-EXP-AT-EOF         VALUE "Y".
000900     03  WS-INC-EOF           PIC X  VALUE "N".
000901         88  WS-INC-AT-EOF         VALUE "Y".
000910     03  FILLER                PIC X(6).
000920*
000930 01  FM050-TOTALS.
000940     03  WS-MONTH-EXPENSE     PIC S9(9)V99  COMP-3  VALUE ZERO.
000950     03  WS-MONTH-INCOME      PIC S9(9)V99  COMP-3  VALUE ZERO.
000960     03  WS-REMAINING         PIC S9(9)V99  COMP-3  VALUE ZERO.
000970*
000980 01  FM050-TOTALS-ED  REDEFINES FM050-TOTALS.
000990     03  WS-MONTH-EXPENSE-X   PIC S9(9)V99.
001000     03  WS-MONTH-INCOME-X    PIC S9(9)V99.
001010     03  WS-REMAINING-X       PIC S9(9)V99.
001020*
001030 01  WS-ALERT-LINE.
001040     03  FILLER                PIC X(1)   VALUE SPACE.
001050     03  WS-AL-TEXT            PIC X(61)  VALUE SPACES.
001060     03  WS-AL-AMOUNT          PIC ZZZ,ZZZ,ZZ9.99-.
001070     03  FILLER                PIC X(17)  VALUE SPACES.
001075 01  WS-ALERT-LINE-X  REDEFINES  WS-ALERT-LINE  PIC X(94).
001076*                               flat view - used if the alert
001077*                               line is ever routed to SYSOUT
001078*                               via a print file instead of
001079*                               DISPLAY.
001080*
001090 01  ERROR-MESSAGES.
001100     03  FM051     PIC X(61)
001110         VALUE "FM051 EXPENSES HAVE REACHED OR EXCEEDED INCOME FOR THE MONTH".
001120     03  FM052     PIC X(22) VALUE "FM052 REMAINING BUDGET".
001130*
001140 LINKAGE SECTION.
001150*-------------------------------
001160*
001170 COPY "wsfmsel.cob".
001180*
001190 PROCEDURE DIVISION USING FM-SELECTION-RECORD.
001200*=================================
001210*
001220 AA000-MAIN.
001230     OPEN     INPUT EXPENSE-FILE.
001240     OPEN     INPUT INCOME-FILE.
001250     PERFORM  AA100-SCAN-EXPENSE THRU AA100-EXIT
001260              UNTIL WS-EXP-EOF = "Y".
001270     PERFORM  AA150-SCAN-INCOME  THRU AA150-EXIT
001280              UNTIL WS-INC-EOF = "Y".
001290     CLOSE    EXPENSE-FILE  INCOME-FILE.
001300*
001310     IF       WS-MONTH-EXPENSE >= WS-MONTH-INCOME
001320              MOVE     FM051          TO WS-AL-TEXT
001330              MOVE     WS-MONTH-EXPENSE TO WS-AL-AMOUNT
001340              DISPLAY  WS-ALERT-LINE
001350     ELSE
001360              COMPUTE  WS-REMAINING = WS-MONTH-INCOME - WS-MONTH-EXPENSE
001370              MOVE     FM052          TO WS-AL-TEXT
001380              MOVE     WS-REMAINING   TO WS-AL-AMOUNT
001390              DISPLAY  WS-ALERT-LINE.
001400     GOBACK.
001410*
001420 AA100-SCAN-EXPENSE.
001430     READ     EXPENSE-FILE NEXT RECORD
001440              AT END
001450                       MOVE "Y" TO WS-EXP-EOF
001460                       GO TO AA100-EXIT.
001470     IF       FM-EXP-STATUS NOT = "00"
001480              MOVE     "Y" TO WS-EXP-EOF
001490              GO TO AA100-EXIT.
001500     IF       NOT EXP-IS-ACTIVE OR EXP-USER-ID NOT = SEL-USER-ID
001510              GO TO AA100-EXIT.
001520     IF       EXP-YEAR NOT = SEL-ALERT-YEAR OR
001530              EXP-MONTH NOT = SEL-ALERT-MONTH
001540              GO TO AA100-EXIT.
001550     ADD      EXP-AMOUNT TO WS-MONTH-EXPENSE.
001560 AA100-EXIT.
001570     EXIT.
001580*
001590 AA150-SCAN-INCOME.
001600     READ     INCOME-FILE NEXT RECORD
001610              AT END
001620                       MOVE "Y" TO WS-INC-EOF
001630                       GO TO AA150-EXIT.
001640     IF       FM-INC-STATUS NOT = "00"
001650              MOVE     "Y" TO WS-INC-EOF
001660              GO TO AA150-EXIT.
001670     IF       NOT INC-IS-ACTIVE OR INC-USER-ID NOT = SEL-USER-ID
001680              GO TO AA150-EXIT.
001690     IF       INC-YEAR NOT = SEL-ALERT-YEAR OR
001700              INC-MONTH NOT = SEL-ALERT-MONTH
001710              GO TO AA150-EXIT.
001720     ADD      INC-AMOUNT TO WS-MONTH-INCOME.
001730 AA150-EXIT.
001740     EXIT.
001750*
