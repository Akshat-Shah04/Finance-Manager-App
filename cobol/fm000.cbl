000100****************************************************************
000110*                                                               *
000120*                  Ledger    Start Of Run / Chain                *
000130*        Reads the run-control param record and CALLs the        *
000140*             batch step it names - FM010 through FM050           *
000150*                                                               *
000160****************************************************************
000170*
000180 IDENTIFICATION          DIVISION.
000190*===============================
000200*
000210*
000220     PROGRAM-ID.         FM000.
000230*
000240     AUTHOR.             T B WRAY.
000250*                         FOR DUNMORE FINANCIAL SERVICES BUREAU.
000260*
000270     INSTALLATION.       DUNMORE FINANCIAL SERVICES BUREAU,
000280                          EXPENSE/INCOME LEDGER SUITE.
000290*
000300     DATE-WRITTEN.       30/01/1987.
000310*
000320     DATE-COMPILED.
000330*
000340     SECURITY.           COPYRIGHT (C) 1987-2026, DUNMORE FINANCIAL
000350                          SERVICES BUREAU.  FOR BUREAU USE ONLY -
000360                          NOT FOR RESALE OR EXTERNAL DISTRIBUTION.
000370*
000380*    REMARKS.            LEDGER SUITE START-OF-RUN.  READS THE ONE
000390*                         RECORD ON FMPARM, WORKS OUT WHICH BATCH
000400*                         STEP THE OPERATOR WANTS AND CHAINS TO IT -
000410*                         SAME JOB PY000 DID FOR THE PAYROLL CHAIN,
000420*                         BUT BATCH ONLY, NO OPERATOR SCREEN - THIS
000430*                         SUITE HAS NO CRT FRONT END.
000440*
000450*    VERSION.            SEE PROG-NAME IN WS.
000460*
000470*    CALLED MODULES.     FM010. FM020. FM030. FM040. FM050.
000480*
000490*    ERROR MESSAGES USED. FM001.
000500*
000510* CHANGES:
000520* 30/01/87 jrp -        Created as part of the original Ledger suite,
000530*                        lifted bodily from the Payroll chain-menu shape
000540*                        in Py000 but stripped of the CRT date-entry
000550*                        screen - this run is unattended batch.
000560* 19/11/98 klm - Y2K.   Sel-Start/End-Date widened to ccyymmdd along
000570*                        with the rest of the suite.
000580* 30/01/26 tbw - 1.0.00 Renamed from the old chain-menu shape, now
000590*                        dispatches on Sel-Run-Step (LOAD/FILT/ANAL/
000600*                        DEL/BUDG) instead of an operator menu pick.
000605* 09/03/26 tbw - 1.0.01 Added 88 Fm-Parm-Ok/Ws-Step-Is-Bad - neither
000606*                        status byte had a condition-name on it.
000610*
000620****************************************************************
000630*
000640 ENVIRONMENT             DIVISION.
000650*===============================
000660*
000670 COPY "envdiv.cob".
000680 INPUT-OUTPUT            SECTION.
000690 FILE-CONTROL.
000700 COPY "selfmparm.cob".
000710*
000720 DATA                    DIVISION.
000730*===============================
000740 FILE SECTION.
000750*-------------------------------
000760*
000770 COPY "fdfmparm.cob".
000780*
000790 WORKING-STORAGE SECTION.
000800*-------------------------------
000810*
000820 77  PROG-NAME               PIC X(15) VALUE "FM000 (1.0.01)".
000830*
000840 77  RRN                     PIC S9(4)  COMP  VALUE 1.
000850*
000860 01  FM000-STATUS.
000870     03  FM-PARM-STATUS       PIC XX  VALUE "00".
000875         88  FM-PARM-OK            VALUE "00".
000880     03  FILLER                PIC X(6).
000890*
000900 01  FM000-STATUS-NUM  REDEFINES FM000-STATUS.
000910     03  FM-PARM-STATUS-N      PIC 9(4).
000920*
000930 01  FM000-SWITCHES.
000940     03  WS-STEP-BAD          PIC X  VALUE "N".
000945         88  WS-STEP-IS-BAD        VALUE "Y".
000950     03  FILLER                PIC X(7).
000960*
000970 01  FM000-SWITCHES-X  REDEFINES  FM000-SWITCHES  PIC X(8).
000980*                               flat view - used if a trace DISPLAY of
000990*                               the switch block is ever added.
001000*
001010 01  ERROR-MESSAGES.
001020     03  FM001     PIC X(39)
001030         VALUE "FM001 INVALID RUN STEP ON FM-PARAM-FILE".
001040*
001050 01  FM001-X  REDEFINES  FM001  PIC X(39).
001060*                               alpha view - DISPLAYed as-is, not
001070*                               currently edited further, kept as a
001080*                               separate level for any column tags a
001090*                               later release adds.
001100*
001110 PROCEDURE DIVISION.
001120*=================================
001130*
001140 AA000-MAIN.
001150     OPEN     INPUT FM-PARAM-FILE.
001160     IF       FM-PARM-STATUS NOT = "00"
001170              MOVE     FM001 TO FM001-X
001180              DISPLAY  FM001-X
001190              GOBACK.
001200*
001210     READ     FM-PARAM-FILE
001220              INVALID KEY
001230                       MOVE     "Y" TO WS-STEP-BAD
001240                       GO TO AA000-CLOSE.
001250*
001260     PERFORM  AA100-CHAIN-STEP THRU AA100-EXIT.
001270*
001280 AA000-CLOSE.
001290     CLOSE    FM-PARAM-FILE.
001300     IF       WS-STEP-BAD = "Y"
001310              DISPLAY  FM001-X.
001320     GOBACK.
001330*
001340 AA100-CHAIN-STEP.
001350     IF       SEL-RUN-STEP = "LOAD"
001360              CALL     "FM010"
001370              GO TO AA100-EXIT.
001380     IF       SEL-RUN-STEP = "FILT"
001390              CALL     "FM020" USING FM-SELECTION-RECORD
001400              GO TO AA100-EXIT.
001410     IF       SEL-RUN-STEP = "ANAL"
001420              CALL     "FM030" USING FM-SELECTION-RECORD
001430              GO TO AA100-EXIT.
001440     IF       SEL-RUN-STEP = "DEL "
001450              CALL     "FM040" USING FM-SELECTION-RECORD
001460              GO TO AA100-EXIT.
001470     IF       SEL-RUN-STEP = "BUDG"
001480              CALL     "FM050" USING FM-SELECTION-RECORD
001490              GO TO AA100-EXIT.
001500     MOVE     "Y" TO WS-STEP-BAD.
001510 AA100-EXIT.
001520     EXIT.
001530*
