000100*******************************************
000110*                                          *
000120*  Record Definition For Income Ledger    *
000130*           File                          *
000140*     Uses Inc-Id as key                  *
000150*******************************************
000160*  File size 100 bytes (82 used, 18 filler).
000170*
000180* 14/03/87 jrp - Created.
000190* 02/09/87 jrp - Added Inc-Month/Inc-Year derived fields per SY-Date std.
000200* 19/11/98 klm - Y2K: Inc-Date widened to ccyymmdd, was yymmdd.
000210* 08/04/11 tbw - Inc-Deleted flag added for soft-delete project.
000220* 30/01/26 tbw - 1.0.00 Rebuilt from old wspyhrs.cob shape for the
000230*                new ledger suite (fm010/fm020/fm030/fm040).
000235* 05/03/26 tbw - 1.0.01 Inc-Id/Inc-User-Id were coded Comp - shrank
000236*                the record below the 100 bytes this header promises -
000237*                same mistake as Fm-Expense-Record, same fix, back to
000238*                plain Display digits.
000239* 09/03/26 tbw - 1.0.02 Inc-Deleted had no condition-name, same miss
000240*                as Exp-Deleted.  Added 88 Inc-Is-Deleted/Inc-Is-Active.
000241*
000250 01  FM-INCOME-RECORD.
000260     03  INC-ID                PIC 9(8).
000270     03  INC-USER-ID           PIC 9(6).
000300     03  INC-SOURCE            PIC X(13).
000310     03  INC-DESC              PIC X(30).
000320     03  INC-AMOUNT            PIC S9(8)V99.
000330     03  INC-DATE              PIC 9(8).
000340     03  INC-MONTH             PIC 9(2).
000350     03  INC-YEAR              PIC 9(4).
000360     03  INC-DELETED           PIC X(1).
000361         88  INC-IS-DELETED            VALUE "Y".
000362         88  INC-IS-ACTIVE             VALUE "N".
000370     03  FILLER                PIC X(18).
000380*
