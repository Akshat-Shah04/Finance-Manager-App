000100*
000110* Fd For Fm Selection / Run-Control Param File.
000120*
000130* 30/01/26 tbw - Created.
000140*
000150 FD  FM-PARAM-FILE
000160     LABEL RECORDS ARE STANDARD.
000170 COPY "wsfmsel.cob".
000180*
