000100****************************************************************
000110*                                                               *
000120*                Date Validation & Month/Year Split             *
000130*                                                               *
000140****************************************************************
000150*
000160 IDENTIFICATION          DIVISION.
000170*===============================
000180*
000190*
000200     PROGRAM-ID.         FM900.
000210*
000220     AUTHOR.             T B WRAY.
000230*                         FOR DUNMORE FINANCIAL SERVICES BUREAU.
000240*
000250     INSTALLATION.       DUNMORE FINANCIAL SERVICES BUREAU,
000260                          EXPENSE/INCOME LEDGER SUITE.
000270*
000280     DATE-WRITTEN.       14/03/1987.
000290*
000300     DATE-COMPILED.
000310*
000320     SECURITY.           COPYRIGHT (C) 1987-2026, DUNMORE FINANCIAL
000330                          SERVICES BUREAU.  FOR BUREAU USE ONLY -
000340                          NOT FOR RESALE OR EXTERNAL DISTRIBUTION.
000350*
000360*    REMARKS.            DATE VALIDATION / MONTH-YEAR DERIVATION.
000370*                         CHECKS A CCYYMMDD DATE IS A REAL CALENDAR
000380*                         DATE AND SPLITS OUT MONTH AND YEAR FOR THE
000390*                         LOAD PASS (FM010).  LEAP YEAR AND DAYS-IN-
000400*                         MONTH CHECKED BY TABLE, NOT BY A LIBRARY
000410*                         ROUTINE.
000420*
000430*                         MAPS04 DID THE EQUIVALENT CHECK WITH THE
000440*                         COMPILER'S OWN DATE FUNCTIONS AND ALSO DID
000450*                         UK/USA/INTL CONVERSION WE DO NOT NEED.  THE
000451*                         BUREAU STANDARD IS NO INTRINSIC FUNCTIONS IN
000452*                         BATCH CODE, SO THIS MODULE KEEPS MAPS04'S
000453*                         OLD DAYS-IN-MONTH/LEAP-YEAR TABLE APPROACH
000454*                         INSTEAD AND DROPS THE CONVERSION WE NEVER
000455*                         USE - WE ONLY EVER SEE CCYYMMDD HERE.
000460*
000470*    VERSION.            SEE PROG-NAME IN WS.
000480*
000490*    CALLED MODULES.     NONE.
000500*
000510*    ERROR MESSAGES USED. NONE - VALIDITY RETURNED AS A FLAG.
000520*
000530* CHANGES:
000540* 14/03/87 jrp -        Created as part of the original Ledger load
000550*                        pass, lifted bodily from the Sales Ledger
000560*                        date checker.
000570* 02/09/87 jrp -        Added month/year split-out, load pass needed
000580*                        it twice over (once per ledger).
000590* 19/11/98 klm - Y2K.   Widened date field to ccyymmdd throughout,
000600*                        was yy prior to this - Y2K project.
000610* 21/02/03 klm -        Days-in-month table widened to 12 entries
000620*                        flat, Feb handled separately by the leap
000630*                        year test below it rather than a 13th entry.
000640* 04/08/09 klm -        Added FM900-CALLS-MADE so FM010 can trap a
000650*                        runaway loop if the load pass misbehaves.
000660* 16/04/24 tbw -        Copyright notice update superseding all
000670*                        previous notices.
000680* 30/01/26 tbw - 1.0.00 Renamed maps04 to fm900 and stripped back to
000690*                        ccyymmdd-only for the new ledger suite - no
000700*                        UK/USA/Intl swap needed here.
000705* 09/03/26 tbw - 1.0.01 Days-table entries carried a trailing free-
000706*                        format comment marking the month - wrong
000707*                        comment style for this shop.  Pulled the
000708*                        month labels up into column-7 comment lines
000709*                        above each entry instead.
000711* 09/03/26 tbw - 1.0.02 Remarks wrongly said this table matched how
000712*                        Maps04 itself worked - Maps04 actually used
000713*                        the compiler's own date functions, this
000714*                        module keeps the older table/leap-test style
000715*                        on purpose (Bureau policy, no intrinsic
000716*                        Functions in batch code).  Remarks corrected
000717*                        to say so.  Added 88 Fm900-Date-Was-Valid on
000718*                        Fm900-Valid-Flag while in here.
000719*
000720****************************************************************
000730*
000740 ENVIRONMENT             DIVISION.
000750*===============================
000760*
000770 COPY "envdiv.cob".
000780 INPUT-OUTPUT            SECTION.
000790*
000800 DATA                    DIVISION.
000810*===============================
000820 WORKING-STORAGE SECTION.
000830*-------------------------------
000840*
000850 77  PROG-NAME               PIC X(15) VALUE "FM900 (1.0.02)".
000860 77  FM900-CALLS-MADE        PIC S9(8) COMP VALUE ZERO.
000870*
000880 01  FM900-TEST-DATE.
000890     03  FM900-TEST-CCYY.
000900         05  FM900-TEST-CC   PIC 99.
000910         05  FM900-TEST-YY   PIC 99.
000920     03  FM900-TEST-MM       PIC 99.
000930     03  FM900-TEST-DD       PIC 99.
000940*
000950 01  FM900-TEST-DATE9   REDEFINES  FM900-TEST-DATE  PIC 9(8).
000960*
000970 01  FM900-TEST-DATE-X  REDEFINES  FM900-TEST-DATE  PIC X(8).
000980*                               alpha view - used by the NUMERIC test
000990*                               below before we trust it as digits.
001000*
001010 01  FM900-TEST-YYYYMM  REDEFINES  FM900-TEST-DATE  PIC X(6).
001020*                               ccyy+mm only - not currently tested
001030*                               but kept for the month-range check
001040*                               FM010 may add later.
001050*
001060*                               Days-per-month, Jan thru Dec in order -
001061*                               Feb carries 28, the leap test below
001062*                               adds 1 when Fm900-Leap-Test proves out.
001063 01  FM900-DAYS-TABLE.
001064*                               Jan
001065     03  FILLER   PIC 99  VALUE 31.
001066*                               Feb
001067     03  FILLER   PIC 99  VALUE 28.
001068*                               Mar
001069     03  FILLER   PIC 99  VALUE 31.
001070*                               Apr
001071     03  FILLER   PIC 99  VALUE 30.
001072*                               May
001073     03  FILLER   PIC 99  VALUE 31.
001074*                               Jun
001075     03  FILLER   PIC 99  VALUE 30.
001076*                               Jul
001077     03  FILLER   PIC 99  VALUE 31.
001078*                               Aug
001079     03  FILLER   PIC 99  VALUE 31.
001080*                               Sep
001081     03  FILLER   PIC 99  VALUE 30.
001082*                               Oct
001083     03  FILLER   PIC 99  VALUE 31.
001084*                               Nov
001085     03  FILLER   PIC 99  VALUE 30.
001086*                               Dec
001087     03  FILLER   PIC 99  VALUE 31.
001190 01  FM900-DAYS-TABLE-AR  REDEFINES  FM900-DAYS-TABLE
001200                                      PIC 99  OCCURS 12.
001210*
001220 77  FM900-MAX-DAYS           PIC 99  COMP.
001230 77  FM900-LEAP-QUOT          PIC S9(8)  COMP.
001240 77  FM900-LEAP-TEST          PIC S9(4)  COMP.
001250*
001260 LINKAGE SECTION.
001270*-------------------------------
001280*
001290 01  FM900-WS.
001300     03  FM900-DATE          PIC 9(8).
001310     03  FM900-MONTH         PIC 9(2).
001320     03  FM900-YEAR          PIC 9(4).
001330     03  FM900-VALID-FLAG    PIC X.
001331         88  FM900-DATE-WAS-VALID  VALUE "Y".
001335     03  FILLER               PIC X(5).
001340*                               Y = valid calendar date, N = not.
001350*
001360 PROCEDURE DIVISION USING FM900-WS.
001370*=================================
001380*
001390 AA000-MAIN.
001400     ADD      1 TO FM900-CALLS-MADE.
001410     MOVE     "N" TO FM900-VALID-FLAG.
001420     MOVE     FM900-DATE TO FM900-TEST-DATE9.
001430     IF       FM900-TEST-DATE-X NOT NUMERIC
001440              GO TO AA000-EXIT.
001450     IF       FM900-TEST-MM NOT NUMERIC
001460              OR FM900-TEST-DD NOT NUMERIC
001470              OR FM900-TEST-MM < 01 OR > 12
001480              OR FM900-TEST-DD < 01 OR > 31
001490              GO TO AA000-EXIT.
001500*
001510     MOVE     FM900-DAYS-TABLE-AR (FM900-TEST-MM) TO FM900-MAX-DAYS.
001520     IF       FM900-TEST-MM = 02
001530              DIVIDE   FM900-TEST-CCYY BY 4 GIVING FM900-LEAP-QUOT
001540                       REMAINDER FM900-LEAP-TEST
001550              IF       FM900-LEAP-TEST = ZERO
001560                       ADD 1 TO FM900-MAX-DAYS.
001570*
001580     IF       FM900-TEST-DD > FM900-MAX-DAYS
001590              GO TO AA000-EXIT.
001600*
001610     MOVE     "Y"              TO FM900-VALID-FLAG.
001620     MOVE     FM900-TEST-MM    TO FM900-MONTH.
001630     MOVE     FM900-TEST-CCYY  TO FM900-YEAR.
001640*
001650 AA000-EXIT.
001660     EXIT     PROGRAM.
001670*
