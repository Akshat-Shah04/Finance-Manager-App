000100*******************************************
000110*                                          *
000120*  Working Storage For The Expense-Income *
000130*      Analysis Summary Accumulators      *
000140*                                          *
000150*  Month table keyed on Sum-Month-Key,    *
000160*  Category table keyed on Sum-Cat-Code   *
000170*  (expense only) and Source table keyed  *
000180*  on Sum-Src-Code (income only), all     *
000190*  built and walked in key order by FM030.*
000200*******************************************
000210*  Working storage only - 24 month slots (2 yrs), 14 category
000220*  slots, 9 source slots.
000230*
000240* 02/02/26 tbw - Created, taken from the QTD/YTD accumulator shape
000250*                in old wspycoh.cob but keyed instead of positional.
000260* 09/02/26 tbw - 1.0.01 Widened totals to S9(9)V99 - absorb rounding
000270*                worries from PY010, Mr Wray says add up fine anyway.
000275* 23/02/26 tbw - 1.0.02 Added a second index so FM030 can run its
000276*                month-sort pass without borrowing Sum-Month-Ix for
000277*                both sides of the compare.
000278* 05/03/26 tbw - 1.0.03 Added Fm-Source-Table - the income side of
000279*                the summary pass was only ever rolled into Sum-
000280*                Total-Income/Sum-Month-Income, the per-source break-
000281*                down Payroll's old Wspycoh equivalent always kept
000282*                for deductions was missing.  Mirrors Fm-Category-
000283*                Table exactly, just walked off Fm-Income-Src-Ar
000284*                instead of Fm-Expense-Cat-Ar.
000286* 09/03/26 tbw - 1.0.04 Fm-Month-Used/Fm-Category-Used/Fm-Source-
000287*                Used were coded Binary-Short Unsigned - not a
000288*                Usage this shop codes anywhere else.  Back to
000289*                Pic S9(4) Comp, same as every other counter.
000290* 09/03/26 tbw - 1.0.05 Added 88 Fm-Data-Was-Found on Fm-Any-Data-
000291*                Found - no condition-name had been coded on it.
000292*
000293 01  FM-SUMMARY-WORK.
000300     03  FM-MONTH-TABLE.
000310         05  FM-MONTH-ENTRY        OCCURS 24
000315                                    INDEXED BY SUM-MONTH-IX
000316                                               SUM-MONTH-IX2.
000320             07  SUM-MONTH-KEY     PIC X(7).
000330             07  SUM-MONTH-INCOME  PIC S9(9)V99  COMP-3.
000340             07  SUM-MONTH-EXPENSE PIC S9(9)V99  COMP-3.
000350     03  FM-MONTH-USED             PIC S9(4)  COMP  VALUE ZERO.
000360*
000370     03  FM-CATEGORY-TABLE.
000380         05  FM-CATEGORY-ENTRY     OCCURS 14
000390                                    INDEXED BY SUM-CAT-IX.
000400             07  SUM-CAT-CODE      PIC X(13).
000410             07  SUM-CAT-TOTAL     PIC S9(9)V99  COMP-3.
000420     03  FM-CATEGORY-USED          PIC S9(4)  COMP  VALUE ZERO.
000430*
000440     03  FM-SOURCE-TABLE.
000450         05  FM-SOURCE-ENTRY       OCCURS 9
000460                                    INDEXED BY SUM-SRC-IX.
000470             07  SUM-SRC-CODE      PIC X(13).
000480             07  SUM-SRC-TOTAL     PIC S9(9)V99  COMP-3.
000490     03  FM-SOURCE-USED            PIC S9(4)  COMP  VALUE ZERO.
000500*
000510     03  FM-GRAND-TOTALS.
000520         05  SUM-TOTAL-INCOME      PIC S9(9)V99  COMP-3.
000530         05  SUM-TOTAL-EXPENSE     PIC S9(9)V99  COMP-3.
000540         05  SUM-NET-BALANCE       PIC S9(9)V99  COMP-3.
000550     03  FM-ANY-DATA-FOUND         PIC X         VALUE "N".
000555         88  FM-DATA-WAS-FOUND         VALUE "Y".
000560     03  FILLER                   PIC X(6).
000570*
