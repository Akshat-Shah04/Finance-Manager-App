000100*
000110* Select Clause For Fm Selection / Run-Control Param File - RRN = 1.
000120*
000130* 30/01/26 tbw - Created.
000140*
000150     SELECT FM-PARAM-FILE ASSIGN TO "FMPARM"
000160         ORGANIZATION IS RELATIVE
000170         ACCESS MODE IS RANDOM
000180         RELATIVE KEY IS RRN
000190         FILE STATUS IS FM-PARM-STATUS.
000200*
