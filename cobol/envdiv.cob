000100*
000110* Standard Environment Division Special-Names Block - shared
000120*    across every program in the Ledger suite, same block the
000130*    Bureau has used on every suite since the Payroll days.
000140*
000150* 30/01/26 tbw - Created, copied down from the Bureau's standard
000151*                Special-Names block.
000160*
000170 CONFIGURATION SECTION.
000180 SPECIAL-NAMES.
000190     C01 IS TOP-OF-FORM
000200     CLASS FM-ALPHABETIC IS "A" THRU "Z" "a" THRU "z"
000210     CLASS FM-NUMERIC-DATE IS "0" THRU "9"
000220     SWITCH-1 IS UPSI-0 ON STATUS IS FM-TEST-RUN
000230                         OFF STATUS IS FM-LIVE-RUN.
000240*
