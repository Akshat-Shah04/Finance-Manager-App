000100*
000110* Fd For Income Ledger File - shared by FM010/20/30/40.
000120*
000130* 30/01/26 tbw - Created.
000140*
000150 FD  INCOME-FILE
000160     LABEL RECORDS ARE STANDARD.
000170 COPY "wsfminc.cob".
000180*
