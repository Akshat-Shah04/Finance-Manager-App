000100*******************************************
000110*                                          *
000120*  Fixed Code Lists - Expense Category    *
000130*       and Income Source                 *
000140*                                          *
000150*  Used by FM010 on the validation pass   *
000160*  to reject any code not on these two    *
000170*  lists.  FM010 walks Fm-Expense-Cat-Ar  *
000180*  / Fm-Income-Src-Ar by index, same as   *
000190*  the old deduction-code loop did.       *
000200*******************************************
000210*  Working storage only - not a file record.
000220*
000230* 04/02/87 jrp - Created, 9 expense categories.
000240* 11/07/91 jrp - Added Insurance, Travel, Gifts, Fuel, Loans,
000250*                Investment, Health categories - now 14.
000260* 19/11/98 klm - Y2K: no date fields here, no change needed.
000270* 30/01/26 tbw - 1.0.00 Added income source list (9 entries) for
000280*                the new income ledger - previously expense only.
000285* 09/03/26 tbw - 1.0.01 Cod-Cat-Max/Cod-Src-Max were coded Binary-
000286*                Char Unsigned - not a Usage this shop has ever
000287*                coded, every other counter on this suite is plain
000288*                Comp.  Back to Pic S9(4) Comp, same as everywhere
000289*                else.
000290*
000300 01  FM-CODE-TABLES.
000310     03  FM-EXPENSE-CATEGORIES.
000320         05  FILLER            PIC X(13)  VALUE "Food".
000330         05  FILLER            PIC X(13)  VALUE "Shopping".
000340         05  FILLER            PIC X(13)  VALUE "Bills".
000350         05  FILLER            PIC X(13)  VALUE "Entertainment".
000360         05  FILLER            PIC X(13)  VALUE "Insurance".
000370         05  FILLER            PIC X(13)  VALUE "Rent".
000380         05  FILLER            PIC X(13)  VALUE "Travel".
000390         05  FILLER            PIC X(13)  VALUE "Education".
000400         05  FILLER            PIC X(13)  VALUE "Gifts".
000410         05  FILLER            PIC X(13)  VALUE "Fuel".
000420         05  FILLER            PIC X(13)  VALUE "Loans".
000430         05  FILLER            PIC X(13)  VALUE "Investment".
000440         05  FILLER            PIC X(13)  VALUE "Health".
000450         05  FILLER            PIC X(13)  VALUE "Other".
000460     03  FM-EXPENSE-CAT-AR REDEFINES FM-EXPENSE-CATEGORIES
000470                                      PIC X(13)  OCCURS 14
000480                                      INDEXED BY COD-CAT-IX.
000490*
000500     03  FM-INCOME-SOURCES.
000510         05  FILLER            PIC X(13)  VALUE "Salary".
000520         05  FILLER            PIC X(13)  VALUE "Bonus".
000530         05  FILLER            PIC X(13)  VALUE "Award".
000540         05  FILLER            PIC X(13)  VALUE "Refund".
000550         05  FILLER            PIC X(13)  VALUE "Interest".
000560         05  FILLER            PIC X(13)  VALUE "Dividends".
000570         05  FILLER            PIC X(13)  VALUE "Freelance".
000580         05  FILLER            PIC X(13)  VALUE "Business".
000590         05  FILLER            PIC X(13)  VALUE "Other".
000600     03  FM-INCOME-SRC-AR REDEFINES FM-INCOME-SOURCES
000610                                      PIC X(13)  OCCURS 9
000620                                      INDEXED BY COD-SRC-IX.
000630     03  FM-CODE-TABLES-COUNT.
000640         05  COD-CAT-MAX       PIC S9(4)  COMP  VALUE 14.
000650         05  COD-SRC-MAX       PIC S9(4)  COMP  VALUE 9.
000660     03  FILLER                PIC X(4).
000670*
