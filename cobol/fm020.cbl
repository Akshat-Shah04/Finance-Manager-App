000100****************************************************************
000110*                                                               *
000120*                 Ledger    Filter & Sort Pass                  *
000130*        Selects one user's active transactions, applies        *
000140*        date/code/text criteria, sorts and lists to Selfile     *
000150*                                                               *
000160****************************************************************
000170*
000180 IDENTIFICATION          DIVISION.
000190*===============================
000200*
000210*
000220     PROGRAM-ID.         FM020.
000230*
000240     AUTHOR.             J R PATTEN.
000250*                         FOR DUNMORE FINANCIAL SERVICES BUREAU.
000260*
000270     INSTALLATION.       DUNMORE FINANCIAL SERVICES BUREAU,
000280                          EXPENSE/INCOME LEDGER SUITE.
000290*
000300     DATE-WRITTEN.       03/05/1987.
000310*
000320     DATE-COMPILED.
000330*
000340     SECURITY.           COPYRIGHT (C) 1987-2026, DUNMORE FINANCIAL
000350                          SERVICES BUREAU.  FOR BUREAU USE ONLY -
000360                          NOT FOR RESALE OR EXTERNAL DISTRIBUTION.
000370*
000380*    REMARKS.            FILTER / SORT PASS.
000390*                         SCANS EXPFILE AND INCFILE TOGETHER FOR ONE
000400*                         USER'S ACTIVE TRANSACTIONS, APPLIES THE
000410*                         OPTIONAL DATE-RANGE / CODE / SEARCH-TEXT
000420*                         CRITERIA CARRIED IN FM-SELECTION-RECORD,
000430*                         SORTS THE SURVIVORS BY DATE OR AMOUNT AND
000440*                         WRITES THE SELFILE LISTING.
000450*
000460*    VERSION.            SEE PROG-NAME IN WS.
000470*
000480*    CALLED MODULES.     NONE.
000490*
000500*    ERROR MESSAGES USED. FM021 (SEE ERROR-MESSAGES BELOW).
000510*
000520* CHANGES:
000530* 03/05/87 jrp -        Created - register-print logic borrowed from
000540*                        the Payroll register (pyrgstr) and reworked
000550*                        onto a Sort instead of a straight read loop.
000560* 14/09/91 jrp -        Category/Source case-insensitive filter added,
000570*                        users kept typing "food" for "Food".
000580* 19/11/98 klm - Y2K.   Date range fields widened to ccyymmdd.
000590* 02/03/06 klm -        Substring search over Desc/Category added -
000600*                        previously exact match on category only.
000610* 16/04/24 tbw -        Copyright notice update superseding all
000620*                        previous notices.
000630* 30/01/26 tbw - 1.0.00 Rebuilt on a Sort Input/Output Procedure -
000640*                        Pyrgstr read one file straight through, we
000650*                        now merge two ledgers and order them, so a
000660*                        Sort Work File replaces the straight read.
000665* 09/03/26 tbw - 1.0.01 Added 88s throughout Fm020-Status/Switches/
000666*                        Effective - every status and switch byte was
000667*                        still a literal compare, no condition-name on
000668*                        any of them.
000670*
000680****************************************************************
000690*
000700 ENVIRONMENT             DIVISION.
000710*===============================
000720*
000730 COPY "envdiv.cob".
000740 INPUT-OUTPUT            SECTION.
000750 FILE-CONTROL.
000760 COPY "selfmexp.cob".
000770 COPY "selfminc.cob".
000780*
000790     SELECT SORT-WORK-FILE ASSIGN TO DISK.
000800*
000810     SELECT SELECTION-FILE ASSIGN TO "SELFILE"
000820         ORGANIZATION IS LINE SEQUENTIAL
000830         FILE STATUS IS FM-SEL-STATUS.
000840*
000850 DATA                    DIVISION.
000860*===============================
000870 FILE SECTION.
000880*-------------------------------
000890*
000900 COPY "fdfmexp.cob".
000910 COPY "fdfminc.cob".
000920*
000930 SD  SORT-WORK-FILE.
000940 01  SW-RECORD.
000950     03  SW-SORT-KEY          PIC S9(9)V99  COMP-3.
000960     03  SW-LEDGER            PIC X(1).
000970     03  SW-ID                PIC 9(8).
000980     03  SW-DATE              PIC 9(8).
000990     03  SW-CODE              PIC X(13).
001000     03  SW-AMOUNT            PIC S9(8)V99.
001010     03  SW-DESC              PIC X(30).
001015     03  FILLER                PIC X(10).
001020*
001030 FD  SELECTION-FILE
001040     LABEL RECORDS ARE STANDARD.
001050 01  FM-SELECTION-LINE.
001060     03  SEL-OUT-ID               PIC 9(8).
001070     03  FILLER                    PIC X(1)  VALUE SPACE.
001080     03  SEL-OUT-DATE              PIC X(10).
001090     03  FILLER                    PIC X(1)  VALUE SPACE.
001100     03  SEL-OUT-CODE              PIC X(13).
001110     03  FILLER                    PIC X(1)  VALUE SPACE.
001120     03  SEL-OUT-AMOUNT            PIC ZZZ,ZZZ,ZZ9.99.
001130     03  FILLER                    PIC X(1)  VALUE SPACE.
001140     03  SEL-OUT-DESC              PIC X(30).
001150     03  FILLER                    PIC X(53).
001160*
001170 01  FM-SELECTION-TRAILER.
001180     03  FILLER                    PIC X(20)
001190                                     VALUE "TOTAL RECORDS SELECTED ".
001200     03  SEL-TRL-COUNT             PIC ZZZ,ZZ9.
001210     03  FILLER                    PIC X(105).
001220*
001230 WORKING-STORAGE SECTION.
001240*-------------------------------
001250*
001260 77  PROG-NAME               PIC X(15) VALUE "FM020 (1.0.01)".
001270*
001280 01  FM020-STATUS.
001290     03  FM-EXP-STATUS        PIC XX  VALUE "00".
001291         88  FM-EXP-OK             VALUE "00".
001300     03  FM-INC-STATUS        PIC XX  VALUE "00".
001301         88  FM-INC-OK             VALUE "00".
001310     03  FM-SEL-STATUS        PIC XX  VALUE "00".
001311         88  FM-SEL-OK             VALUE "00".
001315     03  FILLER                PIC X(2).
001320*
001330 01  FM020-STATUS-NUM  REDEFINES FM020-STATUS.
001340     03  FM-EXP-STATUS-N      PIC 99.
001350     03  FM-INC-STATUS-N      PIC 99.
001360     03  FM-SEL-STATUS-N      PIC 99.
001365     03  FILLER                PIC X(2).
001370*
001380 01  FM020-SWITCHES.
001390     03  WS-EXP-EOF           PIC X  VALUE "N".
001391         88  WS-EXP-AT-EOF         VALUE "Y".
001400     03  WS-INC-EOF           PIC X  VALUE "N".
001401         88  WS-INC-AT-EOF         VALUE "Y".
001410     03  WS-SORT-BAD          PIC X  VALUE "N".
001411         88  WS-SORT-CRITERIA-BAD  VALUE "Y".
001420     03  WS-RETURN-EOF        PIC X  VALUE "N".
001421         88  WS-RETURN-AT-EOF      VALUE "Y".
001430     03  WS-MATCH-FOUND       PIC X  VALUE "N".
001431         88  WS-MATCH-WAS-FOUND    VALUE "Y".
001440     03  WS-KEEP-RECORD       PIC X  VALUE "N".
001441         88  WS-RECORD-IS-KEPT     VALUE "Y".
001445     03  FILLER                PIC X(2).
001450*
001460 01  FM020-EFFECTIVE.
001470     03  WS-SORT-FIELD-EFF    PIC X(6)  VALUE "DATE".
001471         88  WS-SORT-BY-DATE       VALUE "DATE".
001472         88  WS-SORT-BY-AMOUNT     VALUE "AMOUNT".
001480     03  WS-SORT-ORDER-EFF    PIC X(4)  VALUE "DESC".
001481         88  WS-SORT-IS-DESC       VALUE "DESC".
001482         88  WS-SORT-IS-ASC        VALUE "ASC".
001485     03  FILLER                PIC X(2).
001490*
001500 01  FM020-COUNTS.
001510     03  WS-SEL-COUNT         PIC S9(5) COMP  VALUE ZERO.
001515     03  FILLER                PIC X(4).
001520*
001530 01  FM020-COUNTS-ED  REDEFINES FM020-COUNTS.
001540     03  WS-SEL-COUNT-ED      PIC ZZZ,ZZ9.
001545     03  FILLER                PIC X(4).
001550*
001560 01  WS-CASE-TABLES.
001570     03  WS-LOWER-ALPHABET    PIC X(26)
001580                                VALUE "abcdefghijklmnopqrstuvwxyz".
001590     03  WS-UPPER-ALPHABET    PIC X(26)
001600                                VALUE "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
001610*
001620 01  WS-CASE-TABLES-FLAT  REDEFINES WS-CASE-TABLES  PIC X(52).
001630*                               flat dump view - used if Sysout trace
001640*                               of the conversion tables is ever added.
001650*
001660 01  WS-UC-WORK-AREAS.
001670     03  WS-FILTER-UC         PIC X(13).
001680     03  WS-CODE-UC           PIC X(13).
001690     03  WS-DESC-UC           PIC X(30).
001700     03  WS-SEARCH-UC         PIC X(30).
001705     03  FILLER                PIC X(6).
001710*
001720 01  WS-SEARCH-WORK.
001730     03  WS-SRCH-LEN          PIC 99  COMP.
001740     03  WS-HAYSTACK          PIC X(30).
001750     03  WS-HAYSTACK-LEN      PIC 99  COMP.
001760     03  WS-SEARCH-POS        PIC 99  COMP.
001765     03  FILLER                PIC X(4).
001770*
001780 01  ERROR-MESSAGES.
001790     03  FM021          PIC X(28) VALUE "FM021 INVALID SORT FIELD".
001800*
001810 LINKAGE SECTION.
001820*-------------------------------
001830*
001840 COPY "wsfmsel.cob".
001850*
001860 PROCEDURE DIVISION USING FM-SELECTION-RECORD.
001870*=================================
001880*
001890 AA000-MAIN.
001900     PERFORM  AA050-CHECK-SORT-FIELD THRU AA050-EXIT.
001910     IF       WS-SORT-BAD = "Y"
001920              DISPLAY  FM021
001930              GOBACK.
001940*
001950     IF       SEL-SEARCH-TEXT-USED = "Y"
001960              MOVE     SEL-SEARCH-TEXT TO WS-SEARCH-UC
001970              INSPECT  WS-SEARCH-UC CONVERTING WS-LOWER-ALPHABET
001980                       TO WS-UPPER-ALPHABET
001990              PERFORM  AA310-CALC-SEARCH-LEN THRU AA310-EXIT.
002000*
002010     IF       SEL-CODE-FILTER-USED = "Y"
002020              MOVE     SEL-CODE-FILTER TO WS-FILTER-UC
002030              INSPECT  WS-FILTER-UC CONVERTING WS-LOWER-ALPHABET
002040                       TO WS-UPPER-ALPHABET.
002050*
002060     SORT     SORT-WORK-FILE
002070              ASCENDING KEY SW-SORT-KEY
002080              INPUT PROCEDURE  AA100-SELECT-RECORDS
002090              OUTPUT PROCEDURE AA200-WRITE-SELFILE.
002100*
002110     DISPLAY  "FM020 - RECORDS SELECTED " WS-SEL-COUNT-ED.
002120     GOBACK.
002130*
002140 AA050-CHECK-SORT-FIELD.
002150     MOVE     "N" TO WS-SORT-BAD.
002160     IF       SEL-SORT-FIELD NOT = SPACES
002170              MOVE     SEL-SORT-FIELD TO WS-SORT-FIELD-EFF.
002180     IF       SEL-SORT-ORDER NOT = SPACES
002190              MOVE     SEL-SORT-ORDER TO WS-SORT-ORDER-EFF.
002200     IF       WS-SORT-FIELD-EFF NOT = "DATE" AND
002210              WS-SORT-FIELD-EFF NOT = "AMOUNT"
002220              MOVE     "Y" TO WS-SORT-BAD
002230              GO TO AA050-EXIT.
002240     IF       WS-SORT-ORDER-EFF NOT = "DESC" AND
002250              WS-SORT-ORDER-EFF NOT = "ASC"
002260              MOVE     "Y" TO WS-SORT-BAD.
002270 AA050-EXIT.
002280     EXIT.
002290*
002300 AA100-SELECT-RECORDS.
002310     OPEN     INPUT  EXPENSE-FILE.
002320     OPEN     INPUT  INCOME-FILE.
002330     PERFORM  AA110-SCAN-EXPENSE THRU AA110-EXIT
002340              UNTIL WS-EXP-EOF = "Y".
002350     PERFORM  AA150-SCAN-INCOME  THRU AA150-EXIT
002360              UNTIL WS-INC-EOF = "Y".
002370     CLOSE    EXPENSE-FILE  INCOME-FILE.
002380 AA100-EXIT.
002390     EXIT.
002400*
002410 AA110-SCAN-EXPENSE.
002420     READ     EXPENSE-FILE NEXT RECORD
002430              AT END
002440                       MOVE "Y" TO WS-EXP-EOF
002450                       GO TO AA110-EXIT.
002460     IF       FM-EXP-STATUS NOT = "00"
002470              MOVE     "Y" TO WS-EXP-EOF
002480              GO TO AA110-EXIT.
002490     IF       EXP-DELETED NOT = "N" OR EXP-USER-ID NOT = SEL-USER-ID
002500              GO TO AA110-EXIT.
002510*
002520     MOVE     EXP-CATEGORY TO WS-CODE-UC.
002530     INSPECT  WS-CODE-UC CONVERTING WS-LOWER-ALPHABET
002540              TO WS-UPPER-ALPHABET.
002550     MOVE     EXP-DESC     TO WS-DESC-UC.
002560     INSPECT  WS-DESC-UC CONVERTING WS-LOWER-ALPHABET
002570              TO WS-UPPER-ALPHABET.
002580*
002590     PERFORM  AA120-APPLY-FILTERS THRU AA120-EXIT.
002600     IF       WS-KEEP-RECORD NOT = "Y"
002610              GO TO AA110-EXIT.
002620*
002630     IF       WS-SORT-FIELD-EFF = "DATE"
002640              IF       WS-SORT-ORDER-EFF = "DESC"
002650                       COMPUTE SW-SORT-KEY = 99999999 - EXP-DATE
002660              ELSE
002670                       MOVE    EXP-DATE TO SW-SORT-KEY
002680              END-IF
002690     ELSE
002700              IF       WS-SORT-ORDER-EFF = "DESC"
002710                       COMPUTE SW-SORT-KEY = 0 - EXP-AMOUNT
002720              ELSE
002730                       MOVE    EXP-AMOUNT TO SW-SORT-KEY
002740              END-IF
002750     END-IF.
002760*
002770     MOVE     "E"          TO SW-LEDGER.
002780     MOVE     EXP-ID        TO SW-ID.
002790     MOVE     EXP-DATE      TO SW-DATE.
002800     MOVE     EXP-CATEGORY  TO SW-CODE.
002810     MOVE     EXP-AMOUNT    TO SW-AMOUNT.
002820     MOVE     EXP-DESC      TO SW-DESC.
002830     RELEASE  SW-RECORD.
002840 AA110-EXIT.
002850     EXIT.
002860*
002870 AA120-APPLY-FILTERS.
002880     MOVE     "Y" TO WS-KEEP-RECORD.
002890     IF       SEL-DATE-RANGE-USED = "Y"
002900              IF       EXP-DATE < SEL-START-DATE OR
002910                       EXP-DATE > SEL-END-DATE
002920                       MOVE "N" TO WS-KEEP-RECORD
002930                       GO TO AA120-EXIT.
002940     IF       SEL-CODE-FILTER-USED = "Y"
002950              IF       WS-CODE-UC NOT = WS-FILTER-UC
002960                       MOVE "N" TO WS-KEEP-RECORD
002970                       GO TO AA120-EXIT.
002980     IF       SEL-SEARCH-TEXT-USED = "Y"
002990              MOVE     "N" TO WS-MATCH-FOUND
003000              MOVE     WS-DESC-UC TO WS-HAYSTACK
003010              MOVE     30 TO WS-HAYSTACK-LEN
003020              PERFORM  AA320-SUBSTRING-SEARCH THRU AA320-EXIT
003030              IF       WS-MATCH-FOUND NOT = "Y"
003040                       MOVE     WS-CODE-UC TO WS-HAYSTACK
003050                       MOVE     SPACES TO WS-HAYSTACK (14:17)
003060                       MOVE     13 TO WS-HAYSTACK-LEN
003070                       PERFORM  AA320-SUBSTRING-SEARCH THRU AA320-EXIT
003080              END-IF
003090              IF       WS-MATCH-FOUND NOT = "Y"
003100                       MOVE "N" TO WS-KEEP-RECORD
003110                       GO TO AA120-EXIT.
003120 AA120-EXIT.
003130     EXIT.
003140*
003150 AA150-SCAN-INCOME.
003160     READ     INCOME-FILE NEXT RECORD
003170              AT END
003180                       MOVE "Y" TO WS-INC-EOF
003190                       GO TO AA150-EXIT.
003200     IF       FM-INC-STATUS NOT = "00"
003210              MOVE     "Y" TO WS-INC-EOF
003220              GO TO AA150-EXIT.
003230     IF       INC-DELETED NOT = "N" OR INC-USER-ID NOT = SEL-USER-ID
003240              GO TO AA150-EXIT.
003250*
003260     MOVE     INC-SOURCE   TO WS-CODE-UC.
003270     INSPECT  WS-CODE-UC CONVERTING WS-LOWER-ALPHABET
003280              TO WS-UPPER-ALPHABET.
003290     MOVE     INC-DESC     TO WS-DESC-UC.
003300     INSPECT  WS-DESC-UC CONVERTING WS-LOWER-ALPHABET
003310              TO WS-UPPER-ALPHABET.
003320*
003330     PERFORM  AA160-APPLY-FILTERS THRU AA160-EXIT.
003340     IF       WS-KEEP-RECORD NOT = "Y"
003350              GO TO AA150-EXIT.
003360*
003370     IF       WS-SORT-FIELD-EFF = "DATE"
003380              IF       WS-SORT-ORDER-EFF = "DESC"
003390                       COMPUTE SW-SORT-KEY = 99999999 - INC-DATE
003400              ELSE
003410                       MOVE    INC-DATE TO SW-SORT-KEY
003420              END-IF
003430     ELSE
003440              IF       WS-SORT-ORDER-EFF = "DESC"
003450                       COMPUTE SW-SORT-KEY = 0 - INC-AMOUNT
003460              ELSE
003470                       MOVE    INC-AMOUNT TO SW-SORT-KEY
003480              END-IF
003490     END-IF.
003500*
003510     MOVE     "I"          TO SW-LEDGER.
003520     MOVE     INC-ID        TO SW-ID.
003530     MOVE     INC-DATE      TO SW-DATE.
003540     MOVE     INC-SOURCE    TO SW-CODE.
003550     MOVE     INC-AMOUNT    TO SW-AMOUNT.
003560     MOVE     INC-DESC      TO SW-DESC.
003570     RELEASE  SW-RECORD.
003580 AA150-EXIT.
003590     EXIT.
003600*
003610 AA160-APPLY-FILTERS.
003620     MOVE     "Y" TO WS-KEEP-RECORD.
003630     IF       SEL-DATE-RANGE-USED = "Y"
003640              IF       INC-DATE < SEL-START-DATE OR
003650                       INC-DATE > SEL-END-DATE
003660                       MOVE "N" TO WS-KEEP-RECORD
003670                       GO TO AA160-EXIT.
003680     IF       SEL-CODE-FILTER-USED = "Y"
003690              IF       WS-CODE-UC NOT = WS-FILTER-UC
003700                       MOVE "N" TO WS-KEEP-RECORD
003710                       GO TO AA160-EXIT.
003720     IF       SEL-SEARCH-TEXT-USED = "Y"
003730              MOVE     "N" TO WS-MATCH-FOUND
003740              MOVE     WS-DESC-UC TO WS-HAYSTACK
003750              MOVE     30 TO WS-HAYSTACK-LEN
003760              PERFORM  AA320-SUBSTRING-SEARCH THRU AA320-EXIT
003770              IF       WS-MATCH-FOUND NOT = "Y"
003780                       MOVE     WS-CODE-UC TO WS-HAYSTACK
003790                       MOVE     SPACES TO WS-HAYSTACK (14:17)
003800                       MOVE     13 TO WS-HAYSTACK-LEN
003810                       PERFORM  AA320-SUBSTRING-SEARCH THRU AA320-EXIT
003820              END-IF
003830              IF       WS-MATCH-FOUND NOT = "Y"
003840                       MOVE "N" TO WS-KEEP-RECORD
003850                       GO TO AA160-EXIT.
003860 AA160-EXIT.
003870     EXIT.
003880*
003890 AA200-WRITE-SELFILE.
003900     OPEN     OUTPUT SELECTION-FILE.
003910     MOVE     "N" TO WS-RETURN-EOF.
003920     PERFORM  AA210-RETURN-ONE THRU AA210-EXIT
003930              UNTIL WS-RETURN-EOF = "Y".
003940     MOVE     WS-SEL-COUNT TO SEL-TRL-COUNT.
003950     WRITE    FM-SELECTION-TRAILER.
003960     CLOSE    SELECTION-FILE.
003970 AA200-EXIT.
003980     EXIT.
003990*
004000 AA210-RETURN-ONE.
004010     RETURN   SORT-WORK-FILE
004020              AT END
004030                       MOVE "Y" TO WS-RETURN-EOF
004040                       GO TO AA210-EXIT.
004050     MOVE     SW-ID   TO SEL-OUT-ID.
004060     MOVE     SW-CODE TO SEL-OUT-CODE.
004070     MOVE     SW-AMOUNT TO SEL-OUT-AMOUNT.
004080     MOVE     SW-DESC TO SEL-OUT-DESC.
004090     MOVE     SW-DATE (1:4) TO SEL-OUT-DATE (1:4).
004100     MOVE     "-"           TO SEL-OUT-DATE (5:1).
004110     MOVE     SW-DATE (5:2) TO SEL-OUT-DATE (6:2).
004120     MOVE     "-"           TO SEL-OUT-DATE (8:1).
004130     MOVE     SW-DATE (7:2) TO SEL-OUT-DATE (9:2).
004140     WRITE    FM-SELECTION-LINE.
004150     ADD      1 TO WS-SEL-COUNT.
004160 AA210-EXIT.
004170     EXIT.
004180*
004190 AA310-CALC-SEARCH-LEN.
004200     MOVE     30 TO WS-SRCH-LEN.
004210 AA311-TRIM-LOOP.
004220     IF       WS-SRCH-LEN = 0
004230              GO TO AA310-EXIT.
004240     IF       WS-SEARCH-UC (WS-SRCH-LEN:1) NOT = SPACE
004250              GO TO AA310-EXIT.
004260     SUBTRACT 1 FROM WS-SRCH-LEN.
004270     GO TO    AA311-TRIM-LOOP.
004280 AA310-EXIT.
004290     EXIT.
004300*
004310 AA320-SUBSTRING-SEARCH.
004320     MOVE     "N" TO WS-MATCH-FOUND.
004330     IF       WS-SRCH-LEN = 0 OR WS-SRCH-LEN > WS-HAYSTACK-LEN
004340              GO TO AA320-EXIT.
004350     MOVE     1 TO WS-SEARCH-POS.
004360 AA321-SCAN-LOOP.
004370     IF       WS-SEARCH-POS > (WS-HAYSTACK-LEN - WS-SRCH-LEN + 1)
004380              GO TO AA320-EXIT.
004390     IF       WS-HAYSTACK (WS-SEARCH-POS:WS-SRCH-LEN) =
004400              WS-SEARCH-UC (1:WS-SRCH-LEN)
004410              MOVE "Y" TO WS-MATCH-FOUND
004420              GO TO AA320-EXIT.
004430     ADD      1 TO WS-SEARCH-POS.
004440     GO TO    AA321-SCAN-LOOP.
004450 AA320-EXIT.
004460     EXIT.
004470*
