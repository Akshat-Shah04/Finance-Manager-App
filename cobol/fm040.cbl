000100****************************************************************
000110*                                                               *
000120*                    Ledger    Soft Delete Pass                 *
000130*      Flags one transaction deleted - never removes the row    *
000140*                                                               *
000150****************************************************************
000160*
000170 IDENTIFICATION          DIVISION.
000180*===============================
000190*
000200*
000210     PROGRAM-ID.         FM040.
000220*
000230     AUTHOR.             T B WRAY.
000240*                         FOR DUNMORE FINANCIAL SERVICES BUREAU.
000250*
000260     INSTALLATION.       DUNMORE FINANCIAL SERVICES BUREAU,
000270                          EXPENSE/INCOME LEDGER SUITE.
000280*
000290     DATE-WRITTEN.       19/03/1991.
000300*
000310     DATE-COMPILED.
000320*
000330     SECURITY.           COPYRIGHT (C) 1987-2026, DUNMORE FINANCIAL
000340                          SERVICES BUREAU.  FOR BUREAU USE ONLY -
000350                          NOT FOR RESALE OR EXTERNAL DISTRIBUTION.
000360*
000370*    REMARKS.            SOFT-DELETE PASS.  GIVEN A TRANSACTION ID
000380*                         AND USER ID, LOOKS THE ROW UP ON EXPFILE
000390*                         THEN INCFILE, SETS THE DELETED FLAG TO 'Y'
000400*                         AND REWRITES IT.  ROW STAYS ON FILE - IT
000410*                         IS NEVER PHYSICALLY REMOVED.
000420*
000430*    VERSION.            SEE PROG-NAME IN WS.
000440*
000450*    CALLED MODULES.     NONE.
000460*
000470*    ERROR MESSAGES USED. FM041.
000480*
000490* CHANGES:
000491* 19/03/91 jrp -        Created as the Payroll leaver-flag pass (the
000492*                        Maps01 employee-leaver logic) - one file, one
000493*                        Id looked up and flagged, never physically
000494*                        removed from the file.
000495* 11/08/96 jrp -        Added a second lookup pass for contractor
000496*                        records held on a separate file - contractors
000497*                        were never carried on the main employee file.
000498* 19/11/98 klm - Y2K.   No date fields on this pass directly, but the
000499*                        key fields were widened to match the Y2K id
000500*                        project running across the rest of the suite.
000501* 14/02/05 klm -        Result text widened, "TRANSACTION NOT FOUND"
000502*                        was truncating on the printed leaver notice.
000503* 16/04/24 tbw -        Copyright notice update superseding all
000504*                        previous notices.
000505* 02/02/26 tbw - 1.0.00 Renamed/rebuilt for the new ledger suite - no
000506*                        direct equivalent in the old Payroll suite,
000507*                        nearest thing was the Maps01 leaver flag above,
000508*                        but that was a straight rewrite of a single
000509*                        file, this one has to try Expfile then
000510*                        Incfile for the Id/User-Id pair.
000511* 09/03/26 tbw - 1.0.01 Added 88s on every status/switch byte in
000512*                        Fm040-Status/Fm040-Switches - none had a
000513*                        condition-name coded.
000514*
000550****************************************************************
000560*
000570 ENVIRONMENT             DIVISION.
000580*===============================
000590*
000600 COPY "envdiv.cob".
000610 INPUT-OUTPUT            SECTION.
000620 FILE-CONTROL.
000630 COPY "selfmexp.cob".
000640 COPY "selfminc.cob".
000650*
000660 DATA                    DIVISION.
000670*===============================
000680 FILE SECTION.
000690*-------------------------------
000700*
000710 COPY "fdfmexp.cob".
000720 COPY "fdfminc.cob".
000730*
000740 WORKING-STORAGE SECTION.
000750*-------------------------------
000760*
000770 77  PROG-NAME               PIC X(15) VALUE "FM040 (1.0.01)".
000780*
000790 01  FM040-STATUS.
000800     03  FM-EXP-STATUS        PIC XX  VALUE "00".
000801         88  FM-EXP-OK             VALUE "00".
000810     03  FM-INC-STATUS        PIC XX  VALUE "00".
000811         88  FM-INC-OK             VALUE "00".
000820     03  FILLER                PIC X(4).
000830*
000840 01  FM040-STATUS-NUM  REDEFINES FM040-STATUS.
000850     03  FM-EXP-STATUS-N      PIC 9(4).
000860     03  FM-INC-STATUS-N      PIC 9(4).
000870*
000880 01  FM040-SWITCHES.
000890     03  WS-EXP-EOF           PIC X  VALUE "N".
000891         88  WS-EXP-AT-EOF         VALUE "Y".
000900     03  WS-INC-EOF           PIC X  VALUE "N".
000901         88  WS-INC-AT-EOF         VALUE "Y".
000910     03  WS-ROW-FOUND         PIC X  VALUE "N".
000911         88  WS-ROW-WAS-FOUND      VALUE "Y".
000920     03  FILLER                PIC X(5).
000930*
000940 01  WS-RESULT-TEXT           PIC X(30)  VALUE SPACES.
000950*
000960 01  WS-RESULT-TEXT-X  REDEFINES  WS-RESULT-TEXT  PIC X(30).
000970*                               alpha view - DISPLAYed at end of run,
000980*                               same field, no editing done to it.
000990*
001000 01  WS-SUB-IX                PIC S9(4)  COMP  VALUE ZERO.
001010*
001020 01  WS-SUB-IX-ED  REDEFINES  WS-SUB-IX  PIC S9999.
001030*                               signed-digit view, not currently used
001040*                               by any MOVE but kept for trace DISPLAYs.
001050*
001060 01  ERROR-MESSAGES.
001070     03  FM041     PIC X(26) VALUE "FM041 TRANSACTION NOT FOUND".
001080     03  FM042     PIC X(30) VALUE "FM042 TRANSACTION NOW DELETED".
001090*
001100 LINKAGE SECTION.
001110*-------------------------------
001120*
001130 COPY "wsfmsel.cob".
001140*
001150 PROCEDURE DIVISION USING FM-SELECTION-RECORD.
001160*=================================
001170*
001180 AA000-MAIN.
001190     OPEN     I-O EXPENSE-FILE.
001200     OPEN     I-O INCOME-FILE.
001210*
001220     PERFORM  AA100-SCAN-EXPENSE THRU AA100-EXIT
001230              UNTIL WS-EXP-EOF = "Y" OR WS-ROW-FOUND = "Y".
001240     IF       WS-ROW-FOUND NOT = "Y"
001250              PERFORM  AA150-SCAN-INCOME THRU AA150-EXIT
001260                       UNTIL WS-INC-EOF = "Y" OR WS-ROW-FOUND = "Y".
001270*
001280     CLOSE    EXPENSE-FILE  INCOME-FILE.
001290*
001300     IF       WS-ROW-FOUND = "Y"
001310              MOVE     FM042 TO WS-RESULT-TEXT
001320     ELSE
001330              MOVE     FM041 TO WS-RESULT-TEXT.
001340     DISPLAY  WS-RESULT-TEXT-X.
001350     GOBACK.
001360*
001370 AA100-SCAN-EXPENSE.
001380     READ     EXPENSE-FILE NEXT RECORD
001390              AT END
001400                       MOVE "Y" TO WS-EXP-EOF
001410                       GO TO AA100-EXIT.
001420     IF       FM-EXP-STATUS NOT = "00"
001430              MOVE     "Y" TO WS-EXP-EOF
001440              GO TO AA100-EXIT.
001450     IF       EXP-ID = SEL-DELETE-ID AND EXP-USER-ID = SEL-USER-ID
001460              MOVE     "Y" TO EXP-DELETED
001470              MOVE     "Y" TO WS-ROW-FOUND
001480              REWRITE  FM-EXPENSE-RECORD.
001490 AA100-EXIT.
001500     EXIT.
001510*
001520 AA150-SCAN-INCOME.
001530     READ     INCOME-FILE NEXT RECORD
001540              AT END
001550                       MOVE "Y" TO WS-INC-EOF
001560                       GO TO AA150-EXIT.
001570     IF       FM-INC-STATUS NOT = "00"
001580              MOVE     "Y" TO WS-INC-EOF
001590              GO TO AA150-EXIT.
001600     IF       INC-ID = SEL-DELETE-ID AND INC-USER-ID = SEL-USER-ID
001610              MOVE     "Y" TO INC-DELETED
001620              MOVE     "Y" TO WS-ROW-FOUND
001630              REWRITE  FM-INCOME-RECORD.
001640 AA150-EXIT.
001650     EXIT.
001660*
