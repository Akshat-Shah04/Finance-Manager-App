000100****************************************************************
000110*                                                               *
000120*                 Ledger      Transaction Load Pass             *
000130*          Validates Expense/Income records, derives            *
000140*          Month/Year, rejects bad rows to Errfile               *
000150*                                                               *
000160****************************************************************
000170*
000180 IDENTIFICATION          DIVISION.
000190*===============================
000200*
000210*
000220     PROGRAM-ID.         FM010.
000230*
000240     AUTHOR.             J R PATTEN.
000250*                         FOR DUNMORE FINANCIAL SERVICES BUREAU.
000260*
000270     INSTALLATION.       DUNMORE FINANCIAL SERVICES BUREAU,
000280                          EXPENSE/INCOME LEDGER SUITE.
000290*
000300     DATE-WRITTEN.       14/03/1987.
000310*
000320     DATE-COMPILED.
000330*
000340     SECURITY.           COPYRIGHT (C) 1987-2026, DUNMORE FINANCIAL
000350                          SERVICES BUREAU.  FOR BUREAU USE ONLY -
000360                          NOT FOR RESALE OR EXTERNAL DISTRIBUTION.
000370*
000380*    REMARKS.            LOAD / VALIDATION PASS.
000390*                         READS EXPFILE AND INCFILE IN TURN, CHECKS
000400*                         AMOUNT NOT NEGATIVE, CHECKS CATEGORY/SOURCE
000410*                         AGAINST THE FIXED CODE LISTS, CALLS FM900
000420*                         TO DERIVE MONTH/YEAR AND CHECK THE DATE IS
000430*                         A REAL CALENDAR DATE.  BAD RECORDS ARE
000440*                         WRITTEN TO ERRFILE AND TAKE NO FURTHER
000450*                         PART IN THE RUN; GOOD ONES ARE REWRITTEN
000460*                         WITH THEIR DERIVED MONTH/YEAR IN PLACE.
000470*
000480*    VERSION.            SEE PROG-NAME IN WS.
000490*
000500*    CALLED MODULES.     FM900.
000510*
000520*    ERROR MESSAGES USED. FM011 - FM015 (SEE ERROR-MESSAGES BELOW).
000530*
000540* CHANGES:
000550* 14/03/87 jrp -        Created as the Ledger load pass, checks on
000560*                        Expense file only at this point.
000570* 02/09/87 jrp -        Income ledger added - second pass, same
000580*                        rules, mirrors the Expense pass throughout.
000590* 19/11/98 klm - Y2K.   Date field widened to ccyymmdd, Fm900 call
000600*                        changed to match.
000610* 06/03/02 klm -        Errfile reason text widened, "INVALID
000620*                        EXPENSE CATEGORY" was truncating.
000630* 30/09/14 tbw -        Added Ws-Rec-Read/Accepted/Rejected counts,
000640*                        displayed at end of job - auditor asked for
000650*                        them after the April review.
000660* 16/04/24 tbw -        Copyright notice update superseding all
000670*                        previous notices.
000680* 30/01/26 tbw - 1.0.00 Renamed Pychk/Pyhrs load logic to Fm010 for
000690*                        the new ledger suite - two ledgers through
000700*                        one pass in place of the old single-file
000710*                        Payroll check load.
000715* 09/03/26 tbw - 1.0.01 Added 88s on every status/switch byte in
000716*                        Fm010-Status/Fm010-Switches/Fm900-Valid-Flag
000717*                        - none of them had a condition-name coded.
000720*
000730****************************************************************
000740*
000750 ENVIRONMENT             DIVISION.
000760*===============================
000770*
000780 COPY "envdiv.cob".
000790 INPUT-OUTPUT            SECTION.
000800 FILE-CONTROL.
000810 COPY "selfmexp.cob".
000820 COPY "selfminc.cob".
000830*
000840     SELECT ERROR-FILE ASSIGN TO "ERRFILE"
000850         ORGANIZATION IS LINE SEQUENTIAL
000860         FILE STATUS IS FM-ERR-STATUS.
000870*
000880 DATA                    DIVISION.
000890*===============================
000900 FILE SECTION.
000910*-------------------------------
000920*
000930 COPY "fdfmexp.cob".
000940 COPY "fdfminc.cob".
000950*
000960 FD  ERROR-FILE
000970     LABEL RECORDS ARE STANDARD.
000980 01  FM-ERROR-LINE.
000990     03  ERR-LEDGER             PIC X(1).
001000*                                   E = Expense,  I = Income.
001010     03  FILLER                  PIC X(1)  VALUE SPACE.
001020     03  ERR-ID                  PIC 9(8).
001030     03  FILLER                  PIC X(1)  VALUE SPACE.
001040     03  ERR-REASON               PIC X(40).
001050     03  FILLER                  PIC X(81).
001060*
001070 WORKING-STORAGE SECTION.
001080*-------------------------------
001090*
001100 77  PROG-NAME               PIC X(15) VALUE "FM010 (1.0.01)".
001110 COPY "wsfmcod.cob".
001120*
001130 01  FM010-COUNTS.
001140     03  WS-REC-READ          PIC S9(7)   COMP  VALUE ZERO.
001150     03  WS-REC-ACCEPTED      PIC S9(7)   COMP  VALUE ZERO.
001160     03  WS-REC-REJECTED      PIC S9(7)   COMP  VALUE ZERO.
001165     03  FILLER                PIC X(4).
001170*
001180 01  FM010-COUNTS-ED  REDEFINES FM010-COUNTS.
001190     03  WS-REC-READ-ED       PIC ZZZZ,ZZ9.
001200     03  WS-REC-ACCEPTED-ED   PIC ZZZZ,ZZ9.
001210     03  WS-REC-REJECTED-ED   PIC ZZZZ,ZZ9.
001215     03  FILLER                PIC X(4).
001220*
001230 01  FM010-STATUS.
001240     03  FM-EXP-STATUS        PIC XX  VALUE "00".
001241         88  FM-EXP-OK             VALUE "00".
001250     03  FM-INC-STATUS        PIC XX  VALUE "00".
001251         88  FM-INC-OK             VALUE "00".
001260     03  FM-ERR-STATUS        PIC XX  VALUE "00".
001261         88  FM-ERR-OK             VALUE "00".
001265     03  FILLER                PIC X(2).
001270*
001280 01  FM010-STATUS-NUM  REDEFINES FM010-STATUS.
001290     03  FM-EXP-STATUS-N      PIC 99.
001300     03  FM-INC-STATUS-N      PIC 99.
001310     03  FM-ERR-STATUS-N      PIC 99.
001315     03  FILLER                PIC X(2).
001320*
001330 01  FM010-SWITCHES.
001340     03  WS-EXP-EOF           PIC X  VALUE "N".
001341         88  WS-EXP-AT-EOF         VALUE "Y".
001350     03  WS-INC-EOF           PIC X  VALUE "N".
001351         88  WS-INC-AT-EOF         VALUE "Y".
001360     03  WS-FOUND-FLAG        PIC X  VALUE "N".
001361         88  WS-CODE-WAS-FOUND     VALUE "Y".
001365     03  FILLER                PIC X(5).
001370*
001380 01  FM900-WS.
001390     03  FM900-DATE           PIC 9(8).
001400     03  FM900-MONTH          PIC 9(2).
001410     03  FM900-YEAR           PIC 9(4).
001420     03  FM900-VALID-FLAG     PIC X.
001421         88  FM900-DATE-WAS-VALID  VALUE "Y".
001425     03  FILLER                PIC X(5).
001430*
001460 01  ERROR-MESSAGES.
001470     03  FM011          PIC X(28) VALUE "FM011 AMOUNT IS NEGATIVE".
001480     03  FM012          PIC X(28) VALUE "FM012 INVALID CATEGORY".
001490     03  FM013          PIC X(28) VALUE "FM013 INVALID SOURCE".
001500     03  FM014          PIC X(28) VALUE "FM014 INVALID DATE".
001510     03  FM015          PIC X(40) VALUE
001520         "FM015 LOAD PASS COMPLETE - SEE COUNTS".
001530*
001540 PROCEDURE DIVISION.
001550*=================================
001560*
001570 AA000-MAIN.
001580     OPEN     I-O      EXPENSE-FILE.
001590     IF       FM-EXP-STATUS NOT = "00"
001600              DISPLAY  "FM010 - EXPFILE OPEN FAILED " FM-EXP-STATUS
001610              GOBACK.
001620     OPEN     I-O      INCOME-FILE.
001630     IF       FM-INC-STATUS NOT = "00"
001640              DISPLAY  "FM010 - INCFILE OPEN FAILED " FM-INC-STATUS
001650              CLOSE    EXPENSE-FILE
001660              GOBACK.
001670     OPEN     OUTPUT   ERROR-FILE.
001680*
001690     PERFORM  AA100-LOAD-EXPENSE THRU AA100-EXIT
001700              UNTIL WS-EXP-EOF = "Y".
001710     PERFORM  AA150-LOAD-INCOME  THRU AA150-EXIT
001720              UNTIL WS-INC-EOF = "Y".
001730*
001740     CLOSE    EXPENSE-FILE  INCOME-FILE  ERROR-FILE.
001750*
001760     DISPLAY  FM015.
001770     DISPLAY  "RECORDS READ     " WS-REC-READ-ED.
001780     DISPLAY  "RECORDS ACCEPTED " WS-REC-ACCEPTED-ED.
001790     DISPLAY  "RECORDS REJECTED " WS-REC-REJECTED-ED.
001800     GOBACK.
001810*
001820 AA100-LOAD-EXPENSE.
001830     READ     EXPENSE-FILE NEXT RECORD
001840              AT END
001850                       MOVE "Y" TO WS-EXP-EOF
001860                       GO TO AA100-EXIT.
001870     IF       FM-EXP-STATUS NOT = "00"
001880              MOVE     "Y" TO WS-EXP-EOF
001890              GO TO AA100-EXIT.
001900     ADD      1 TO WS-REC-READ.
001910*
001920     IF       EXP-AMOUNT < ZERO
001930              MOVE     "E"   TO ERR-LEDGER
001940              MOVE     EXP-ID TO ERR-ID
001950              MOVE     FM011 TO ERR-REASON
001960              PERFORM  AA900-WRITE-ERROR THRU AA900-EXIT
001970              GO TO AA100-EXIT.
001980*
001990     MOVE     "N" TO WS-FOUND-FLAG.
002000     SET      COD-CAT-IX TO 1.
002010     PERFORM  AA110-CHECK-CATEGORY THRU AA110-EXIT
002020              UNTIL COD-CAT-IX > COD-CAT-MAX.
002030     IF       WS-FOUND-FLAG NOT = "Y"
002040              MOVE     "E"   TO ERR-LEDGER
002050              MOVE     EXP-ID TO ERR-ID
002060              MOVE     FM012 TO ERR-REASON
002070              PERFORM  AA900-WRITE-ERROR THRU AA900-EXIT
002080              GO TO AA100-EXIT.
002090*
002100     MOVE     EXP-DATE TO FM900-DATE.
002110     CALL     "FM900" USING FM900-WS.
002120     IF       FM900-VALID-FLAG NOT = "Y"
002130              MOVE     "E"   TO ERR-LEDGER
002140              MOVE     EXP-ID TO ERR-ID
002150              MOVE     FM014 TO ERR-REASON
002160              PERFORM  AA900-WRITE-ERROR THRU AA900-EXIT
002170              GO TO AA100-EXIT.
002180*
002190     MOVE     FM900-MONTH TO EXP-MONTH.
002200     MOVE     FM900-YEAR  TO EXP-YEAR.
002210     REWRITE  FM-EXPENSE-RECORD.
002220     ADD      1 TO WS-REC-ACCEPTED.
002230*
002240 AA100-EXIT.
002250     EXIT.
002260*
002270 AA110-CHECK-CATEGORY.
002280     IF       EXP-CATEGORY = FM-EXPENSE-CAT-AR (COD-CAT-IX)
002290              MOVE "Y" TO WS-FOUND-FLAG
002300              SET  COD-CAT-IX UP BY COD-CAT-MAX
002310              GO TO AA110-EXIT.
002320     SET      COD-CAT-IX UP BY 1.
002330 AA110-EXIT.
002340     EXIT.
002350*
002360 AA150-LOAD-INCOME.
002370     READ     INCOME-FILE NEXT RECORD
002380              AT END
002390                       MOVE "Y" TO WS-INC-EOF
002400                       GO TO AA150-EXIT.
002410     IF       FM-INC-STATUS NOT = "00"
002420              MOVE     "Y" TO WS-INC-EOF
002430              GO TO AA150-EXIT.
002440     ADD      1 TO WS-REC-READ.
002450*
002460     IF       INC-AMOUNT < ZERO
002470              MOVE     "I"   TO ERR-LEDGER
002480              MOVE     INC-ID TO ERR-ID
002490              MOVE     FM011 TO ERR-REASON
002500              PERFORM  AA900-WRITE-ERROR THRU AA900-EXIT
002510              GO TO AA150-EXIT.
002520*
002530     MOVE     "N" TO WS-FOUND-FLAG.
002540     SET      COD-SRC-IX TO 1.
002550     PERFORM  AA160-CHECK-SOURCE THRU AA160-EXIT
002560              UNTIL COD-SRC-IX > COD-SRC-MAX.
002570     IF       WS-FOUND-FLAG NOT = "Y"
002580              MOVE     "I"   TO ERR-LEDGER
002590              MOVE     INC-ID TO ERR-ID
002600              MOVE     FM013 TO ERR-REASON
002610              PERFORM  AA900-WRITE-ERROR THRU AA900-EXIT
002620              GO TO AA150-EXIT.
002630*
002640     MOVE     INC-DATE TO FM900-DATE.
002650     CALL     "FM900" USING FM900-WS.
002660     IF       FM900-VALID-FLAG NOT = "Y"
002670              MOVE     "I"   TO ERR-LEDGER
002680              MOVE     INC-ID TO ERR-ID
002690              MOVE     FM014 TO ERR-REASON
002700              PERFORM  AA900-WRITE-ERROR THRU AA900-EXIT
002710              GO TO AA150-EXIT.
002720*
002730     MOVE     FM900-MONTH TO INC-MONTH.
002740     MOVE     FM900-YEAR  TO INC-YEAR.
002750     REWRITE  FM-INCOME-RECORD.
002760     ADD      1 TO WS-REC-ACCEPTED.
002770*
002780 AA150-EXIT.
002790     EXIT.
002800*
002810 AA160-CHECK-SOURCE.
002820     IF       INC-SOURCE = FM-INCOME-SRC-AR (COD-SRC-IX)
002830              MOVE "Y" TO WS-FOUND-FLAG
002840              SET  COD-SRC-IX UP BY COD-SRC-MAX
002850              GO TO AA160-EXIT.
002860     SET      COD-SRC-IX UP BY 1.
002870 AA160-EXIT.
002880     EXIT.
002890*
002900 AA900-WRITE-ERROR.
002910     WRITE    FM-ERROR-LINE.
002920     ADD      1 TO WS-REC-REJECTED.
002930 AA900-EXIT.
002940     EXIT.
002950*
