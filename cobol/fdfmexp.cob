000100*
000110* Fd For Expense Ledger File - shared by FM010/20/30/40.
000120*
000130* 30/01/26 tbw - Created.
000140*
000150 FD  EXPENSE-FILE
000160     LABEL RECORDS ARE STANDARD.
000170 COPY "wsfmexp.cob".
000180*
