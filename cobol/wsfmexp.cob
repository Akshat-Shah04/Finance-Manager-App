000100*******************************************
000110*                                          *
000120*  Record Definition For Expense Ledger   *
000130*           File                          *
000140*     Uses Exp-Id as key                  *
000150*******************************************
000160*  File size 100 bytes (82 used, 18 filler).
000170*
000180* 14/03/87 jrp - Created.
000190* 02/09/87 jrp - Added Exp-Month/Exp-Year derived fields per SY-Date std.
000200* 19/11/98 klm - Y2K: Exp-Date widened to ccyymmdd, was yymmdd.
000210* 21/06/03 klm - Exp-Category widened 10 -> 13 for "Entertainment".
000220* 08/04/11 tbw - Exp-Deleted flag added for soft-delete project.
000230* 30/01/26 tbw - 1.0.00 Rebuilt from old wspychk.cob shape for the
000240*                new ledger suite (fm010/fm020/fm030/fm040).
000245* 05/03/26 tbw - 1.0.01 Exp-Id/Exp-User-Id were coded Comp - shrank
000246*                the record below the 100 bytes this header promises,
000247*                and a binary key sat inside a file we never Line
000248*                Sequential on here but do elsewhere (see Userfile) -
000249*                back to plain Display digits throughout, no field on
000250*                this record is Comp any more.
000255* 09/03/26 tbw - 1.0.02 Exp-Deleted had no condition-name on it -
000256*                every status byte on this suite gets one, this one
000257*                got missed.  Added 88 Exp-Is-Deleted/Exp-Is-Active.
000260*
000270 01  FM-EXPENSE-RECORD.
000280     03  EXP-ID                PIC 9(8).
000290     03  EXP-USER-ID           PIC 9(6).
000310     03  EXP-CATEGORY          PIC X(13).
000320     03  EXP-DESC              PIC X(30).
000330     03  EXP-AMOUNT            PIC S9(8)V99.
000340     03  EXP-DATE              PIC 9(8).
000350     03  EXP-MONTH             PIC 9(2).
000360     03  EXP-YEAR              PIC 9(4).
000370     03  EXP-DELETED           PIC X(1).
000371         88  EXP-IS-DELETED            VALUE "Y".
000372         88  EXP-IS-ACTIVE             VALUE "N".
000380     03  FILLER                PIC X(18).
000390*
