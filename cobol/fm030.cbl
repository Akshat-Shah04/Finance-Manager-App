000100****************************************************************
000110*                                                               *
000120*              Ledger    Expense-Income Analysis Pass           *
000130*      Accumulates monthly/category totals, prints the report   *
000140*      or "No Financial Data Found" when the ledgers are empty   *
000150*                                                               *
000160****************************************************************
000170*
000180 IDENTIFICATION          DIVISION.
000190*===============================
000200*
000210*
000220     PROGRAM-ID.         FM030.
000230*
000240     AUTHOR.             J R PATTEN.
000250*                         FOR DUNMORE FINANCIAL SERVICES BUREAU.
000260*
000270     INSTALLATION.       DUNMORE FINANCIAL SERVICES BUREAU,
000280                          EXPENSE/INCOME LEDGER SUITE.
000290*
000300     DATE-WRITTEN.       21/05/1987.
000310*
000320     DATE-COMPILED.
000330*
000340     SECURITY.           COPYRIGHT (C) 1987-2026, DUNMORE FINANCIAL
000350                          SERVICES BUREAU.  FOR BUREAU USE ONLY -
000360                          NOT FOR RESALE OR EXTERNAL DISTRIBUTION.
000370*
000380*    REMARKS.            ANALYSIS / SUMMARY PASS.
000390*                         ACCUMULATES TOTAL INCOME, TOTAL EXPENSE,
000400*                         PER-MONTH INCOME/EXPENSE AND PER-CATEGORY
000410*                         EXPENSE TOTALS FOR ONE USER OVER AN
000420*                         OPTIONAL DATE RANGE AND PRINTS THE
000430*                         ANALYSIS REPORT.  IF NOTHING IS SELECTED
000440*                         PRINTS "NO FINANCIAL DATA FOUND" INSTEAD.
000450*
000460*    VERSION.            SEE PROG-NAME IN WS.
000470*
000480*    CALLED MODULES.     NONE.
000490*
000500*    ERROR MESSAGES USED. NONE.
000510*
000520* CHANGES:
000530* 21/05/87 jrp -        Created - Report Writer layout copied down
000540*                        from the old Vacation report (vacprint) and
000550*                        reworked onto keyed accumulator tables.
000560* 19/11/98 klm - Y2K.   Date range fields widened to ccyymmdd.
000570* 02/02/26 tbw -        Monthly/category tables rebuilt keyed rather
000580*                        than positional - see wsfmsum.cob.
000590* 16/04/24 tbw -        Copyright notice update superseding all
000600*                        previous notices.
000610* 30/01/26 tbw - 1.0.00 Renamed Vacprint to Fm030, report content is
000620*                        now the Expense/Income analysis, not a
000630*                        vacation/sick-leave listing.
000635* 05/03/26 tbw - 1.0.01 Added Aa320-Find-Or-Add-Source, called off
000636*                        Aa150-Scan-Income.  Income was only ever
000637*                        rolled into Sum-Total-Income/Sum-Month-
000638*                        Income - no per-source breakdown was kept,
000639*                        same as Category is kept for expense.
000641* 09/03/26 tbw - 1.0.02 Added 88s on every status/switch byte in
000642*                        Fm030-Status/Switches and Ws-Sort-Switch -
000643*                        none had a condition-name coded.
000644*
000650****************************************************************
000660*
000670 ENVIRONMENT             DIVISION.
000680*===============================
000690*
000700 COPY "envdiv.cob".
000710 INPUT-OUTPUT            SECTION.
000720 FILE-CONTROL.
000730 COPY "selfmexp.cob".
000740 COPY "selfminc.cob".
000750*
000760     SELECT USER-FILE ASSIGN TO "USERFILE"
000770         ORGANIZATION IS LINE SEQUENTIAL
000780         FILE STATUS IS FM-USR-STATUS.
000790*
000800     SELECT REPORT-FILE ASSIGN TO "RPTFILE"
000810         ORGANIZATION IS LINE SEQUENTIAL
000820         FILE STATUS IS FM-RPT-STATUS.
000830*
000840 DATA                    DIVISION.
000850*===============================
000860 FILE SECTION.
000870*-------------------------------
000880*
000890 COPY "fdfmexp.cob".
000900 COPY "fdfminc.cob".
000910*
000920 FD  USER-FILE
000930     LABEL RECORDS ARE STANDARD.
000940 COPY "wsfmusr.cob".
000950*
000960 FD  REPORT-FILE
000970     LABEL RECORDS ARE STANDARD.
000980 01  FM-REPORT-LINE.
000981     03  RPT-TEXT          PIC X(126).
000982     03  FILLER             PIC X(6).
000990*
001000 WORKING-STORAGE SECTION.
001010*-------------------------------
001020*
001030 77  PROG-NAME               PIC X(15) VALUE "FM030 (1.0.02)".
001040 COPY "wsfmsum.cob".
001050*
001060 01  FM030-STATUS.
001070     03  FM-EXP-STATUS        PIC XX  VALUE "00".
001071         88  FM-EXP-OK             VALUE "00".
001080     03  FM-INC-STATUS        PIC XX  VALUE "00".
001081         88  FM-INC-OK             VALUE "00".
001090     03  FM-USR-STATUS        PIC XX  VALUE "00".
001091         88  FM-USR-OK             VALUE "00".
001095     03  FM-RPT-STATUS        PIC XX  VALUE "00".
001096         88  FM-RPT-OK             VALUE "00".
001098     03  FILLER                PIC X(2).
001110*
001120 01  FM030-STATUS-NUM  REDEFINES FM030-STATUS.
001130     03  FM-EXP-STATUS-N      PIC 9(4).
001140     03  FM-USR-STATUS-N      PIC 9(2).
001150     03  FM-RPT-STATUS-N      PIC 9(2).
001160*
001170 01  FM030-SWITCHES.
001180     03  WS-EXP-EOF           PIC X  VALUE "N".
001181         88  WS-EXP-AT-EOF         VALUE "Y".
001190     03  WS-INC-EOF           PIC X  VALUE "N".
001191         88  WS-INC-AT-EOF         VALUE "Y".
001200     03  WS-USR-EOF           PIC X  VALUE "N".
001201         88  WS-USR-AT-EOF         VALUE "Y".
001210     03  WS-USR-FOUND         PIC X  VALUE "N".
001211         88  WS-USR-WAS-FOUND      VALUE "Y".
001215     03  FILLER                PIC X(4).
001220*
001230 77  WS-PAGE-LINES            PIC S9(3) COMP  VALUE 58.
001240*
001250 77  WS-REPORT-USER-NAME      PIC X(20)  VALUE "UNKNOWN USER".
001260*
001270 01  WS-DATE-RANGE-TEXT.
001280     03  WS-DRT-START         PIC X(10)  VALUE "ALL DATES ".
001290     03  FILLER                PIC X(4)   VALUE " TO ".
001300     03  WS-DRT-END            PIC X(10)  VALUE "          ".
001310*
001320 01  WS-DATE-RANGE-TEXT-X  REDEFINES WS-DATE-RANGE-TEXT  PIC X(24).
001330*                               flat view - printed straight on the
001340*                               page heading line, no further editing.
001350*
001360 01  WS-KEY-BUILD.
001370     03  WS-NEW-MONTH-KEY     PIC X(7).
001375     03  FILLER                PIC X(3).
001380*
001390 01  WS-SORT-SWITCH.
001400     03  WS-SORT-SWAPPED      PIC X  VALUE "N".
001401         88  WS-A-SWAP-WAS-MADE    VALUE "Y".
001405     03  FILLER                PIC X(3).
001410*
001420 01  WS-SWAP-HOLD.
001430     03  WS-SWAP-KEY          PIC X(7).
001440     03  WS-SWAP-INCOME       PIC S9(9)V99  COMP-3.
001450     03  WS-SWAP-EXPENSE      PIC S9(9)V99  COMP-3.
001451*
001452 01  WS-SWAP-HOLD-X  REDEFINES  WS-SWAP-HOLD  PIC X(15).
001453*                               flat dump view - used if Sysout
001454*                               trace of a sort swap is ever added.
001460*
001470 01  ERROR-MESSAGES.
001480     03  FM031          PIC X(28) VALUE "FM031 NO FINANCIAL DATA FOUND".
001490*
001500 REPORT SECTION.
001510*-------------------------------
001520*
001530 RD  FM-ANALYSIS-REPORT
001540     CONTROL      FINAL
001550     PAGE LIMIT   WS-PAGE-LINES
001560     HEADING      1
001570     FIRST DETAIL 6
001580     LAST  DETAIL WS-PAGE-LINES.
001590*
001600 01  FM-RPT-HEAD-1  TYPE PAGE HEADING.
001610     03  LINE 1.
001620         05  COL   1    PIC X(24)   VALUE "EXPENSE-INCOME ANALYSIS".
001630         05  COL  90    PIC X(15)   SOURCE PROG-NAME.
001640         05  COL 122    PIC X(5)    VALUE "PAGE ".
001650         05  COL 128    PIC ZZ9     SOURCE PAGE-COUNTER.
001660     03  LINE 3.
001670         05  COL   1    PIC X(8)    VALUE "USER ID ".
001680         05  COL   9    PIC 9(6)    SOURCE SEL-USER-ID.
001690         05  COL  20    PIC X(20)   SOURCE WS-REPORT-USER-NAME.
001700     03  LINE 4.
001710         05  COL   1    PIC X(11)   VALUE "DATE RANGE ".
001720         05  COL  12    PIC X(24)   SOURCE WS-DATE-RANGE-TEXT-X.
001730*
001740 01  FM-RPT-MONTH-DET  TYPE DETAIL.
001750     03  LINE PLUS 1.
001760         05  COL   1    PIC X(6)    VALUE "MONTH ".
001770         05  COL   8    PIC X(7)    SOURCE SUM-MONTH-KEY (SUM-MONTH-IX).
001780         05  COL  18    PIC X(7)    VALUE "INCOME ".
001790         05  COL  26    PIC ZZZ,ZZZ,ZZ9.99
001800                                     SOURCE SUM-MONTH-INCOME (SUM-MONTH-IX).
001810         05  COL  45    PIC X(8)    VALUE "EXPENSE ".
001820         05  COL  54    PIC ZZZ,ZZZ,ZZ9.99
001830                                     SOURCE SUM-MONTH-EXPENSE (SUM-MONTH-IX).
001840*
001850 01  FM-RPT-CAT-DET  TYPE DETAIL.
001860     03  LINE PLUS 1.
001870         05  COL   1    PIC X(9)    VALUE "CATEGORY ".
001880         05  COL  11    PIC X(13)   SOURCE SUM-CAT-CODE (SUM-CAT-IX).
001890         05  COL  26    PIC X(6)    VALUE "TOTAL ".
001900         05  COL  33    PIC ZZZ,ZZZ,ZZ9.99
001910                                     SOURCE SUM-CAT-TOTAL (SUM-CAT-IX).
001920*
001930 01  TYPE CONTROL FOOTING FINAL LINE PLUS 2.
001940     03  COL   1    PIC X(14)   VALUE "TOTAL INCOME  ".
001950     03  COL  16    PIC ZZZ,ZZZ,ZZ9.99-  SOURCE SUM-TOTAL-INCOME.
001960 01  TYPE CONTROL FOOTING FINAL LINE PLUS 1.
001970     03  COL   1    PIC X(14)   VALUE "TOTAL EXPENSES".
001980     03  COL  16    PIC ZZZ,ZZZ,ZZ9.99-  SOURCE SUM-TOTAL-EXPENSE.
001990 01  TYPE CONTROL FOOTING FINAL LINE PLUS 1.
002000     03  COL   1    PIC X(14)   VALUE "NET BALANCE   ".
002010     03  COL  16    PIC ZZZ,ZZZ,ZZ9.99-  SOURCE SUM-NET-BALANCE.
002020*
002030 LINKAGE SECTION.
002040*-------------------------------
002050*
002060 COPY "wsfmsel.cob".
002070*
002080 PROCEDURE DIVISION USING FM-SELECTION-RECORD.
002090*=================================
002100*
002110 AA000-MAIN.
002120     IF       SEL-DATE-RANGE-USED = "Y"
002130              MOVE     SEL-START-DATE TO WS-DRT-START
002140              MOVE     SEL-END-DATE   TO WS-DRT-END.
002150*
002160     PERFORM  AA050-FIND-USER-NAME THRU AA050-EXIT.
002170*
002180     OPEN     INPUT  EXPENSE-FILE.
002190     OPEN     INPUT  INCOME-FILE.
002200     PERFORM  AA100-SCAN-EXPENSE THRU AA100-EXIT
002210              UNTIL WS-EXP-EOF = "Y".
002220     PERFORM  AA150-SCAN-INCOME  THRU AA150-EXIT
002230              UNTIL WS-INC-EOF = "Y".
002240     CLOSE    EXPENSE-FILE  INCOME-FILE.
002250*
002260     COMPUTE  SUM-NET-BALANCE = SUM-TOTAL-INCOME - SUM-TOTAL-EXPENSE.
002270*
002280     OPEN     OUTPUT REPORT-FILE.
002290     IF       FM-ANY-DATA-FOUND NOT = "Y"
002300              MOVE     FM031 TO FM-REPORT-LINE
002310              WRITE    FM-REPORT-LINE
002320              CLOSE    REPORT-FILE
002330              GOBACK.
002340*
002350     PERFORM  AA400-SORT-MONTH-TABLE THRU AA400-EXIT.
002360*
002370     INITIATE FM-ANALYSIS-REPORT.
002380     SET      SUM-MONTH-IX TO 1.
002390     PERFORM  AA210-PRINT-MONTH THRU AA210-EXIT
002400              UNTIL SUM-MONTH-IX > FM-MONTH-USED.
002410     SET      SUM-CAT-IX TO 1.
002420     PERFORM  AA220-PRINT-CATEGORY THRU AA220-EXIT
002430              UNTIL SUM-CAT-IX > FM-CATEGORY-USED.
002440     TERMINATE FM-ANALYSIS-REPORT.
002450     CLOSE    REPORT-FILE.
002460     GOBACK.
002470*
002480 AA050-FIND-USER-NAME.
002490     OPEN     INPUT USER-FILE.
002500     IF       FM-USR-STATUS NOT = "00"
002510              GO TO AA050-EXIT.
002520     PERFORM  AA051-READ-USER THRU AA051-EXIT
002530              UNTIL WS-USR-EOF = "Y" OR WS-USR-FOUND = "Y".
002540     CLOSE    USER-FILE.
002550 AA050-EXIT.
002560     EXIT.
002570*
002580 AA051-READ-USER.
002590     READ     USER-FILE NEXT RECORD
002600              AT END
002610                       MOVE "Y" TO WS-USR-EOF
002620                       GO TO AA051-EXIT.
002630     IF       FM-USR-STATUS NOT = "00"
002640              MOVE     "Y" TO WS-USR-EOF
002650              GO TO AA051-EXIT.
002660     IF       USER-ID = SEL-USER-ID
002670              MOVE     USER-NAME TO WS-REPORT-USER-NAME
002680              MOVE     "Y" TO WS-USR-FOUND.
002690 AA051-EXIT.
002700     EXIT.
002710*
002720 AA100-SCAN-EXPENSE.
002730     READ     EXPENSE-FILE NEXT RECORD
002740              AT END
002750                       MOVE "Y" TO WS-EXP-EOF
002760                       GO TO AA100-EXIT.
002770     IF       FM-EXP-STATUS NOT = "00"
002780              MOVE     "Y" TO WS-EXP-EOF
002790              GO TO AA100-EXIT.
002800     IF       EXP-DELETED NOT = "N" OR EXP-USER-ID NOT = SEL-USER-ID
002810              GO TO AA100-EXIT.
002820     IF       SEL-DATE-RANGE-USED = "Y"
002830              IF       EXP-DATE < SEL-START-DATE OR
002840                       EXP-DATE > SEL-END-DATE
002850                       GO TO AA100-EXIT.
002860*
002870     MOVE     "Y" TO FM-ANY-DATA-FOUND.
002880     ADD      EXP-AMOUNT TO SUM-TOTAL-EXPENSE.
002890*
002900     MOVE     EXP-YEAR  TO WS-NEW-MONTH-KEY (1:4).
002910     MOVE     "-"       TO WS-NEW-MONTH-KEY (5:1).
002920     MOVE     EXP-MONTH TO WS-NEW-MONTH-KEY (6:2).
002930     PERFORM  AA300-FIND-OR-ADD-MONTH THRU AA300-EXIT.
002940     ADD      EXP-AMOUNT TO SUM-MONTH-EXPENSE (SUM-MONTH-IX).
002950*
002960     PERFORM  AA310-FIND-OR-ADD-CATEGORY THRU AA310-EXIT.
002970     ADD      EXP-AMOUNT TO SUM-CAT-TOTAL (SUM-CAT-IX).
002980 AA100-EXIT.
002990     EXIT.
003000*
003010 AA150-SCAN-INCOME.
003020     READ     INCOME-FILE NEXT RECORD
003030              AT END
003040                       MOVE "Y" TO WS-INC-EOF
003050                       GO TO AA150-EXIT.
003060     IF       FM-INC-STATUS NOT = "00"
003070              MOVE     "Y" TO WS-INC-EOF
003080              GO TO AA150-EXIT.
003090     IF       INC-DELETED NOT = "N" OR INC-USER-ID NOT = SEL-USER-ID
003100              GO TO AA150-EXIT.
003110     IF       SEL-DATE-RANGE-USED = "Y"
003120              IF       INC-DATE < SEL-START-DATE OR
003130                       INC-DATE > SEL-END-DATE
003140                       GO TO AA150-EXIT.
003150*
003160     MOVE     "Y" TO FM-ANY-DATA-FOUND.
003170     ADD      INC-AMOUNT TO SUM-TOTAL-INCOME.
003180*
003190     MOVE     INC-YEAR  TO WS-NEW-MONTH-KEY (1:4).
003200     MOVE     "-"       TO WS-NEW-MONTH-KEY (5:1).
003210     MOVE     INC-MONTH TO WS-NEW-MONTH-KEY (6:2).
003220     PERFORM  AA300-FIND-OR-ADD-MONTH THRU AA300-EXIT.
003230     ADD      INC-AMOUNT TO SUM-MONTH-INCOME (SUM-MONTH-IX).
003235*
003236     PERFORM  AA320-FIND-OR-ADD-SOURCE THRU AA320-EXIT.
003237     ADD      INC-AMOUNT TO SUM-SRC-TOTAL (SUM-SRC-IX).
003240 AA150-EXIT.
003250     EXIT.
003260*
003270 AA210-PRINT-MONTH.
003280     GENERATE FM-RPT-MONTH-DET.
003290     SET      SUM-MONTH-IX UP BY 1.
003300 AA210-EXIT.
003310     EXIT.
003320*
003330 AA220-PRINT-CATEGORY.
003370     GENERATE FM-RPT-CAT-DET.
003380     SET      SUM-CAT-IX UP BY 1.
003390 AA220-EXIT.
003400     EXIT.
003410*
003420 AA300-FIND-OR-ADD-MONTH.
003430     SET      SUM-MONTH-IX TO 1.
003440 AA301-SCAN-LOOP.
003450     IF       SUM-MONTH-IX > FM-MONTH-USED
003460              GO TO AA302-ADD-NEW.
003470     IF       SUM-MONTH-KEY (SUM-MONTH-IX) = WS-NEW-MONTH-KEY
003480              GO TO AA300-EXIT.
003490     SET      SUM-MONTH-IX UP BY 1.
003500     GO TO    AA301-SCAN-LOOP.
003510 AA302-ADD-NEW.
003520     SET      FM-MONTH-USED UP BY 1.
003530     SET      SUM-MONTH-IX TO FM-MONTH-USED.
003540     MOVE     WS-NEW-MONTH-KEY TO SUM-MONTH-KEY (SUM-MONTH-IX).
003550     MOVE     ZERO TO SUM-MONTH-INCOME (SUM-MONTH-IX)
003560                       SUM-MONTH-EXPENSE (SUM-MONTH-IX).
003570 AA300-EXIT.
003580     EXIT.
003590*
003600 AA310-FIND-OR-ADD-CATEGORY.
003610     SET      SUM-CAT-IX TO 1.
003620 AA311-SCAN-LOOP.
003630     IF       SUM-CAT-IX > FM-CATEGORY-USED
003640              GO TO AA312-ADD-NEW.
003650     IF       SUM-CAT-CODE (SUM-CAT-IX) = EXP-CATEGORY
003660              GO TO AA310-EXIT.
003670     SET      SUM-CAT-IX UP BY 1.
003680     GO TO    AA311-SCAN-LOOP.
003690 AA312-ADD-NEW.
003700     SET      FM-CATEGORY-USED UP BY 1.
003710     SET      SUM-CAT-IX TO FM-CATEGORY-USED.
003720     MOVE     EXP-CATEGORY TO SUM-CAT-CODE (SUM-CAT-IX).
003730     MOVE     ZERO TO SUM-CAT-TOTAL (SUM-CAT-IX).
003740 AA310-EXIT.
003750     EXIT.
003760*
003761 AA320-FIND-OR-ADD-SOURCE.
003762     SET      SUM-SRC-IX TO 1.
003763 AA321-SCAN-LOOP.
003764     IF       SUM-SRC-IX > FM-SOURCE-USED
003765              GO TO AA322-ADD-NEW.
003766     IF       SUM-SRC-CODE (SUM-SRC-IX) = INC-SOURCE
003767              GO TO AA320-EXIT.
003768     SET      SUM-SRC-IX UP BY 1.
003769     GO TO    AA321-SCAN-LOOP.
003770 AA322-ADD-NEW.
003771     SET      FM-SOURCE-USED UP BY 1.
003772     SET      SUM-SRC-IX TO FM-SOURCE-USED.
003773     MOVE     INC-SOURCE TO SUM-SRC-CODE (SUM-SRC-IX).
003774     MOVE     ZERO TO SUM-SRC-TOTAL (SUM-SRC-IX).
003775 AA320-EXIT.
003776     EXIT.
003777*
003778 AA400-SORT-MONTH-TABLE.
003779*
003790*    Simple bubble sort on Sum-Month-Key ascending - table never
003800*    holds more than 24 entries so a straight swap pass is plenty.
003810*
003820     MOVE     "Y" TO WS-SORT-SWAPPED.
003830 AA401-PASS-LOOP.
003840     IF       WS-SORT-SWAPPED NOT = "Y"
003850              GO TO AA400-EXIT.
003860     MOVE     "N" TO WS-SORT-SWAPPED.
003870     SET      SUM-MONTH-IX TO 1.
003880 AA402-COMPARE-LOOP.
003890     IF       SUM-MONTH-IX >= FM-MONTH-USED
003900              GO TO AA401-PASS-LOOP.
003910     SET      SUM-MONTH-IX2 TO SUM-MONTH-IX.
003920     SET      SUM-MONTH-IX2 UP BY 1.
003930     IF       SUM-MONTH-KEY (SUM-MONTH-IX) >
003940              SUM-MONTH-KEY (SUM-MONTH-IX2)
003950              MOVE     FM-MONTH-ENTRY (SUM-MONTH-IX) TO WS-SWAP-HOLD
003960              MOVE     FM-MONTH-ENTRY (SUM-MONTH-IX2)
003970                               TO FM-MONTH-ENTRY (SUM-MONTH-IX)
003980              MOVE     WS-SWAP-HOLD TO FM-MONTH-ENTRY (SUM-MONTH-IX2)
003990              MOVE     "Y" TO WS-SORT-SWAPPED.
004000     SET      SUM-MONTH-IX UP BY 1.
004010     GO TO    AA402-COMPARE-LOOP.
004020 AA400-EXIT.
004030     EXIT.
004040*
